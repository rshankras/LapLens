000100******************************************************************
000200* DCLGEN TABLE(TELEMETRY.LAP_SECTOR_STATS)                        *
000300*        LIBRARY(TRACKSIDE.PROD.COPYLIB(LAPSREC))                *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600* ... RETIRED 1997 ALONG WITH TELMREC, KEPT AS THE FLAT LAYOUT    *
000700* FOR LAP-STATS-OUT AND SECTOR-STATS-OUT                          *
000800******************************************************************
000900*    MAINTENANCE:                                                *
001000*    03/02/89  RTH  ORIGINAL LAYOUT, LAP TOTALS ONLY             030289RTH
001100*    07/19/90  RTH  ADDED SECTSTAT-REC WHEN THE 3-SECTOR SPLIT   071990RTH
001120*                   TIMING WAS ADDED TO THE VBOX FEED            071990RTH
001300*    02/21/97  MM   ADDED DELTA-TO-BEST TO BOTH RECORDS FOR      022197MM
001320*                   THE NEW LAPSTORY GAP-ANALYSIS REPORT         022197MM
002000******************************************************************
002100* LAP-STATS-OUT, ONE PER DETECTED LAP, 80 BYTES                   *
002200******************************************************************
002300 01  LAPSTAT-REC.
002400     05  LS-LAP-NUMBER           PIC 9(03).
002500     05  FILLER                  PIC X(01) VALUE SPACE.
002600     05  LS-LAP-TIME             PIC 9(04)V999.
002700     05  FILLER                  PIC X(01) VALUE SPACE.
002800     05  LS-RECORD-COUNT         PIC 9(05).
002900     05  FILLER                  PIC X(01) VALUE SPACE.
003000     05  LS-AVG-SPEED            PIC 9(03)V9.
003100     05  FILLER                  PIC X(01) VALUE SPACE.
003200     05  LS-MAX-SPEED            PIC 9(03)V9.
003300     05  FILLER                  PIC X(01) VALUE SPACE.
003400     05  LS-DELTA-TO-BEST        PIC S9(03)V999.
003500     05  FILLER                  PIC X(46).
003600******************************************************************
003700* SECTOR-STATS-OUT, ONE PER LAP TIMES SECTOR, 80 BYTES            *
003800******************************************************************
003900 01  SECTSTAT-REC.
004000     05  SS-LAP-NUMBER           PIC 9(03).
004100     05  FILLER                  PIC X(01) VALUE SPACE.
004200     05  SS-SECTOR-NAME          PIC X(04).
004300     05  FILLER                  PIC X(01) VALUE SPACE.
004400     05  SS-SECTOR-TIME          PIC 9(03)V999.
004500     05  FILLER                  PIC X(01) VALUE SPACE.
004600     05  SS-AVG-SPEED            PIC 9(03)V9.
004700     05  FILLER                  PIC X(01) VALUE SPACE.
004800     05  SS-DELTA-TO-BEST        PIC S9(03)V999.
004900     05  FILLER                  PIC X(53).
005000