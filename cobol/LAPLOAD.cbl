000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  LAPLOAD.
000300 AUTHOR. RON HALVORSEN.
000400 INSTALLATION. TRACKSIDE DATA SYSTEMS.
000500 DATE-WRITTEN. 03/02/89.
000600 DATE-COMPILED. 03/02/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM CLEANS AND NORMALIZES ONE SESSION'S RAW
001300*          VBOX TELEMETRY FEED BEFORE THE LAP-ENGINE STEP RUNS.
001400*
001500*          IT CONTAINS ONE RECORD FOR EVERY SAMPLE CAPTURED
001600*          DURING THE TRACK SESSION, IN TIMESTAMP ORDER.
001700*
001800*          THE PROGRAM MAKES TWO PASSES OVER THE INPUT: THE FIRST
001900*          ACCUMULATES THE GPS MEAN/STD-DEV AND THE SESSION'S
002000*          MAXIMUM LAP-DISTANCE READING, THE SECOND CLEANS THE LAP
002100*          NUMBER, FILTERS GPS OUTLIERS, PARSES THE VEHICLE ID,
002200*          AND WRITES THE TELEMETRY-CLEAN HAND-OFF FILE WITH A
002300*          SESSION-SUMMARY TRAILER RECORD.
002400*
002500******************************************************************
002600
002700          INPUT FILE              -   TRACKSD.TELMRAW
002800
002900          OUTPUT FILE PRODUCED    -   TRACKSD.TELMCLN
003000
003100          DUMP FILE               -   SYSOUT
003200
003300******************************************************************
003400*    MAINTENANCE:                                                *
003500*    03/02/89  RTH  ORIGINAL PROGRAM, LAP-NUMBER CLEANING  030289RTH
003520*                   ONLY                                  030289RTH
003600*    07/19/90  RTH  ADDED VEHICLE-ID PARSING FOR THE       071990RTH
003620*                   CHASSIS/CAR NUMBER SPLIT REQUESTED BY  071990RTH
003640*                   MARKETING                              071990RTH
003800*    11/30/94  DKW  ADDED GPS Z-SCORE OUTLIER FILTER AND   113094DKW
003820*                   THE TWO-PASS STRUCTURE THIS TASK ORDER 113094DKW
003840*                   REQUIRES                                113094DKW
004000*    11/30/94  DKW  ADDED GPSSTAT CALL FOR THE TRACK-MAP   113094DKW
004020*                   BOUNDING BOX NEEDED BY THE NEW         113094DKW
004040*                   TRACK-MAP SCREEN                       113094DKW
004200*    02/21/97  MM   RAISED OUTLIER-Z-THRESHOLD FROM 2.5    021497MM
004220*                   TO 3.0 PER ENGINEERING MEMO 97-114 --  021497MM
004240*                   2.5 WAS THROWING AWAY GOOD APEX SAMPLES 021497MM
004500*    01/03/99  JS   Y2K REVIEW -- TIME-SECONDS IS ELAPSED,  010399JS
004520*                   NOT A CALENDAR DATE, NO CENTURY WINDOW  010399JS
004540*                   NEEDED                                  010399JS
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     UPSI-0 ON STATUS IS DEBUG-TRACE-REQUESTED
005400             OFF STATUS IS DEBUG-TRACE-NOT-REQUESTED.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT TELMRAW-FILE
006200     ASSIGN TO UT-S-TELMRAW
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS IFCODE.
006500
006600     SELECT TELMCLN-FILE
006700     ASSIGN TO UT-S-TELMCLN
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  SYSOUT
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 120 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS SYSOUT-REC.
007900 01  SYSOUT-REC  PIC X(120).
008000
008100****** THIS FILE IS PASSED IN FROM THE TRACKSIDE VBOX LOGGER
008200****** IT CONSISTS OF ALL RAW SAMPLES CAPTURED FOR THE SESSION
008300****** IN TIMESTAMP ORDER -- ONE RECORD FORMAT, NO TRAILER
008400 FD  TELMRAW-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 100 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS TELMRAW-FD-REC.
009000 01  TELMRAW-FD-REC              PIC X(100).
009100
009200****** THIS FILE IS WRITTEN FOR LAPENGIN AND LAPSTORY.  THE
009300****** LAST RECORD ON THE FILE IS THE SESSION-SUMMARY TRAILER,
009400****** SAME IDIOM THE OLD DAILY-TREATMENT CHAIN USED.
009500 FD  TELMCLN-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     BLOCK CONTAINS 0 RECORDS
009900     RECORD CONTAINS 150 CHARACTERS
010000     DATA RECORD IS TELMCLN-FD-REC.
010100 01  TELMCLN-FD-REC              PIC X(150).
010200
010300** QSAM FILE
010400 WORKING-STORAGE SECTION.
010500
010600 01  FILE-STATUS-CODES.
010700     05  IFCODE                  PIC X(2).
010800         88 CODE-READ     VALUE SPACES.
010900         88 NO-MORE-DATA  VALUE "10".
011000     05  OFCODE                  PIC X(2).
011100         88 CODE-WRITE    VALUE SPACES.
011200
011300 COPY TELMREC.
011400** QSAM FILE
011500
011600******************************************************************
011700* SECTOR TABLE -- FIXED THREE-ROW TABLE, DISTANCE BOUNDARIES ARE  *
011800* TRACK CONSTANTS SET AT COMPILE TIME.  SEE LAPENGIN FOR THE      *
011900* TABLE THAT ACTUALLY ASSIGNS SECTORS -- THIS COPY IS HELD HERE   *
012000* ONLY SO THE MAX-LAP-DISTANCE FIRST PASS CAN VALIDATE AGAINST    *
012100* THE LAST SECTOR'S UPPER BOUND.                                  *
012200******************************************************************
012300 01  WS-TRACK-CONSTANTS.
012400     05  WS-LAP-DIST-THRESHOLD    PIC 9(3)V9 COMP-3 VALUE 50.0.
012500     05  WS-OUTLIER-Z-THRESHOLD   PIC 9(2)V9 COMP-3 VALUE 3.0.
012600     05  WS-ERRONEOUS-LAP-NUMBER  PIC 9(5) VALUE 32768.
012700     05  WS-UNASSIGNED-CAR-NBR    PIC X(3) VALUE "000".
012800
012900 01  WS-SESSION-SUMMARY.
013000     05  WS-RECORD-COUNT          PIC 9(7) COMP.
013100     05  WS-FIRST-TIME            PIC 9(7)V999 COMP-3.
013200     05  WS-LAST-TIME             PIC 9(7)V999 COMP-3.
013300     05  WS-MAX-LAP-NUMBER        PIC 9(3) COMP.
013400     05  WS-MAX-LAP-DISTANCE      PIC 9(5)V9 COMP-3.
013450     05  WS-MAX-LAP-DIST-X REDEFINES WS-MAX-LAP-DISTANCE
013460                              PIC X(04).
013500     05  WS-DISTINCT-LAP-TABLE OCCURS 200 TIMES
013600                              INDEXED BY LAP-TBL-IDX
013700                              PIC 9(3).
013800     05  WS-DISTINCT-LAP-COUNT    PIC 9(3) COMP.
013900     05  WS-SENTINEL-SEEN-SW      PIC X(1) VALUE "N".
014000         88  SENTINEL-WAS-SEEN        VALUE "Y".
014100     05  WS-VEHICLE-ID-HELD       PIC X(20).
014200     05  WS-DISPLAY-NAME-HELD     PIC X(30).
014300
014400 01  WS-GPS-ACCUM.
014500     05  WS-LAT-SUM               PIC S9(9)V9999 COMP-3.
014600     05  WS-LAT-SUM-SQ            PIC S9(11)V9999 COMP-3.
014700     05  WS-LONG-SUM              PIC S9(9)V9999 COMP-3.
014800     05  WS-LONG-SUM-SQ           PIC S9(11)V9999 COMP-3.
014900     05  WS-GPS-N                 PIC 9(7) COMP.
015000     05  WS-LAT-MEAN              PIC S9(4)V9999 COMP-3.
015100     05  WS-LAT-STDDEV            PIC S9(4)V9999 COMP-3.
015200     05  WS-LONG-MEAN             PIC S9(4)V9999 COMP-3.
015300     05  WS-LONG-STDDEV           PIC S9(4)V9999 COMP-3.
015400     05  WS-LAT-MIN               PIC S9(4)V9999 COMP-3.
015500     05  WS-LAT-MAX               PIC S9(4)V9999 COMP-3.
015600     05  WS-LONG-MIN              PIC S9(4)V9999 COMP-3.
015700     05  WS-LONG-MAX              PIC S9(4)V9999 COMP-3.
015800     05  WS-LAT-Z-SCORE           PIC S9(4)V9999 COMP-3.
015900     05  WS-LONG-Z-SCORE          PIC S9(4)V9999 COMP-3.
016000     05  WS-Z-VARIANCE            PIC S9(11)V9999 COMP-3.
016050     05  WS-Z-VARIANCE-X REDEFINES WS-Z-VARIANCE PIC X(08).
016100
016200 01  WS-VEHICLE-ID-PARSE.
016300     05  WS-VID-PREFIX            PIC X(5).
016400     05  WS-VID-CHASSIS           PIC X(3).
016500     05  WS-VID-DASH2             PIC X(1).
016600     05  WS-VID-CAR-NBR           PIC X(3).
016700     05  WS-VID-REDEF REDEFINES WS-VID-CAR-NBR
016800                              PIC 9(3).
016900     05  WS-VID-VALID-SW          PIC X(1) VALUE "N".
017000         88  WS-VID-IS-VALID          VALUE "Y".
017100
017200 01  GPSSTAT-CALL-REC.
017300     05  GC-LAT-MIN              PIC S9(4)V9(4).
017400     05  GC-LAT-MAX              PIC S9(4)V9(4).
017500     05  GC-LONG-MIN             PIC S9(4)V9(4).
017600     05  GC-LONG-MAX             PIC S9(4)V9(4).
017700     05  GC-AVG-LAT              PIC S9(4)V9(4).
017800     05  GC-TRACK-WIDTH-M        PIC 9(6)V9999.
017900     05  GC-TRACK-HEIGHT-M       PIC 9(6)V9999.
018000     05  FILLER                  PIC X(10).
018100 01  GC-RETURN-CODE              PIC S9(9) COMP.
018200
018300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018400     05 RECORDS-WRITTEN          PIC 9(7) COMP.
018500     05 RECORDS-READ             PIC 9(7) COMP.
018600     05 OUTLIERS-FOUND           PIC 9(7) COMP.
018700     05 CROSSING-COUNT           PIC 9(3) COMP.
018800     05 ROW-SUB                  PIC 9(3) COMP.
018900     05 HOLD-LAP-DISTANCE        PIC 9(5)V9 COMP-3.
019000
019100 01  FLAGS-AND-SWITCHES.
019200     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
019300         88 NO-MORE-DATA VALUE "N".
019400     05 FIRST-RECORD-SW          PIC X(01) VALUE "Y".
019500         88 FIRST-RECORD  VALUE "Y".
019600
019700 COPY ABENDREC.
019800** QSAM FILE
019900
020000 PROCEDURE DIVISION.
020100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020200     PERFORM 050-FIRST-PASS-RTN THRU 050-EXIT
020300             UNTIL NO-MORE-DATA.
020400     PERFORM 080-PREPARE-SECOND-PASS THRU 080-EXIT.
020500     PERFORM 100-MAINLINE THRU 100-EXIT
020600             UNTIL NO-MORE-DATA.
020700     PERFORM 900-CLEANUP THRU 900-EXIT.
020800     MOVE +0 TO RETURN-CODE.
020900     GOBACK.
021000
021100 000-HOUSEKEEPING.
021200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021300     DISPLAY "******** BEGIN JOB LAPLOAD ********".
021400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS,
021500                WS-SESSION-SUMMARY, WS-GPS-ACCUM.
021600     MOVE HIGH-VALUES TO WS-LAT-MIN, WS-LONG-MIN.
021700     MOVE LOW-VALUES TO WS-LAT-MAX, WS-LONG-MAX.
021800     OPEN INPUT TELMRAW-FILE.
021900     OPEN OUTPUT SYSOUT.
022000     READ TELMRAW-FILE INTO TELM-INPUT-REC
022100         AT END
022200         MOVE "N" TO MORE-DATA-SW
022300         GO TO 000-EXIT
022400     END-READ.
022500     IF DEBUG-TRACE-REQUESTED
022600         DISPLAY "DEBUG TRACE IS ON FOR THIS RUN".
022700 000-EXIT.
022800     EXIT.
022900
023000 050-FIRST-PASS-RTN.
023100     MOVE "050-FIRST-PASS-RTN" TO PARA-NAME.
023200*    FIRST PASS -- ACCUMULATE THE GPS SUM/SUM-OF-SQUARES  113094DKW
023220*    NEEDED FOR THE Z-SCORE FILTER, THE SESSION MAX       113094DKW
023240*    LAP-DISTANCE, AND WHETHER THE ERRONEOUS LAP-NUMBER   113094DKW
023260*    SENTINEL SHOWS UP ANYWHERE.                          113094DKW
023500     ADD 1 TO WS-RECORD-COUNT.
023600     IF FIRST-RECORD
023700         MOVE TI-TIME-SECONDS TO WS-FIRST-TIME
023800         MOVE TI-VEHICLE-ID TO WS-VEHICLE-ID-HELD
023900         MOVE "N" TO FIRST-RECORD-SW.
024000     MOVE TI-TIME-SECONDS TO WS-LAST-TIME.
024100     IF TI-LAP-DISTANCE > WS-MAX-LAP-DISTANCE
024200         MOVE TI-LAP-DISTANCE TO WS-MAX-LAP-DISTANCE.
024300     IF TI-LAP-NUMBER = WS-ERRONEOUS-LAP-NUMBER
024400         SET SENTINEL-WAS-SEEN TO TRUE
024500     ELSE
024600         IF TI-LAP-NUMBER > WS-MAX-LAP-NUMBER
024700             MOVE TI-LAP-NUMBER TO WS-MAX-LAP-NUMBER.
024800     ADD TI-GPS-LAT-MIN TO WS-LAT-SUM.
024900     ADD TI-GPS-LONG-MIN TO WS-LONG-SUM.
025000     COMPUTE WS-LAT-SUM-SQ = WS-LAT-SUM-SQ +
025100         (TI-GPS-LAT-MIN * TI-GPS-LAT-MIN).
025200     COMPUTE WS-LONG-SUM-SQ = WS-LONG-SUM-SQ +
025300         (TI-GPS-LONG-MIN * TI-GPS-LONG-MIN).
025400     ADD 1 TO WS-GPS-N.
025500     IF TI-GPS-LAT-MIN < WS-LAT-MIN
025600         MOVE TI-GPS-LAT-MIN TO WS-LAT-MIN.
025700     IF TI-GPS-LAT-MIN > WS-LAT-MAX
025800         MOVE TI-GPS-LAT-MIN TO WS-LAT-MAX.
025900     IF TI-GPS-LONG-MIN < WS-LONG-MIN
026000         MOVE TI-GPS-LONG-MIN TO WS-LONG-MIN.
026100     IF TI-GPS-LONG-MIN > WS-LONG-MAX
026200         MOVE TI-GPS-LONG-MIN TO WS-LONG-MAX.
026300     READ TELMRAW-FILE INTO TELM-INPUT-REC
026400         AT END
026500         MOVE "N" TO MORE-DATA-SW
026600     END-READ.
026700 050-EXIT.
026800     EXIT.
026900
027000 080-PREPARE-SECOND-PASS.
027100     MOVE "080-PREPARE-SECOND-PASS" TO PARA-NAME.
027200*    COMPUTE THE GPS MEAN AND POPULATION STD DEV, THEN   113094DKW
027233*    CLOSE AND                                           113094DKW
027300*    RE-OPEN THE INPUT FILE FOR THE SECOND, CLEANING     113094DKW
027333*    PASS.                                               113094DKW
027400     COMPUTE WS-LAT-MEAN ROUNDED = WS-LAT-SUM / WS-GPS-N.
027500     COMPUTE WS-LONG-MEAN ROUNDED = WS-LONG-SUM / WS-GPS-N.
027600     COMPUTE WS-Z-VARIANCE ROUNDED =
027700         (WS-LAT-SUM-SQ / WS-GPS-N) - (WS-LAT-MEAN * WS-LAT-MEAN).
027800     PERFORM 085-SQUARE-ROOT-RTN.
027900     MOVE WK-SQRT-RESULT TO WS-LAT-STDDEV.
028000     COMPUTE WS-Z-VARIANCE ROUNDED =
028100        (WS-LONG-SUM-SQ / WS-GPS-N) - (WS-LONG-MEAN * WS-LONG-MEAN).
028200     PERFORM 085-SQUARE-ROOT-RTN.
028300     MOVE WK-SQRT-RESULT TO WS-LONG-STDDEV.
028400     CLOSE TELMRAW-FILE.
028500     OPEN INPUT TELMRAW-FILE.
028600     OPEN OUTPUT TELMCLN-FILE.
028700     MOVE "Y" TO MORE-DATA-SW.
028800     MOVE "Y" TO FIRST-RECORD-SW.
028900     MOVE ZERO TO CROSSING-COUNT.
029000     MOVE ZERO TO HOLD-LAP-DISTANCE.
029100     READ TELMRAW-FILE INTO TELM-INPUT-REC
029200         AT END
029300         MOVE "N" TO MORE-DATA-SW
029400     END-READ.
029500 080-EXIT.
029600     EXIT.
029700
029800 085-SQUARE-ROOT-RTN.
029900*    FOUR PASSES OF NEWTON'S METHOD -- SAME TRICK AS     113094DKW
029933*    TELMETRC'S                                          113094DKW
030000*    G-FORCE ROUTINE, NO SQRT INTRINSIC IN THIS SHOP'S   113094DKW
030033*    COMPILER.                                           113094DKW
030100     IF WS-Z-VARIANCE NOT > ZERO
030200         MOVE ZERO TO WK-SQRT-RESULT
030300     ELSE
030400         MOVE WS-Z-VARIANCE TO WK-SQRT-RESULT
030500         PERFORM 086-NEWTON-STEP 5 TIMES.
030600
030700 086-NEWTON-STEP.
030800     MOVE WK-SQRT-RESULT TO WK-SQRT-LAST.
030900     COMPUTE WK-SQRT-RESULT ROUNDED =
031000         (WK-SQRT-LAST + (WS-Z-VARIANCE / WK-SQRT-LAST)) / 2.
031100
031200 100-MAINLINE.
031300     MOVE "100-MAINLINE" TO PARA-NAME.
031400     ADD 1 TO RECORDS-READ.
031500     PERFORM 200-CLEAN-LAP-NUMBER-RTN THRU 200-EXIT.
031600     PERFORM 250-PARSE-VEHICLE-ID-RTN THRU 250-EXIT.
031700     PERFORM 300-GPS-ZSCORE-RTN THRU 300-EXIT.
031800     PERFORM 600-WRITE-CLEAN-RTN THRU 600-EXIT.
031900     ADD 1 TO RECORDS-WRITTEN.
032000     READ TELMRAW-FILE INTO TELM-INPUT-REC
032100         AT END
032200         MOVE "N" TO MORE-DATA-SW
032300     END-READ.
032400 100-EXIT.
032500     EXIT.
032600
032700 200-CLEAN-LAP-NUMBER-RTN.
032800     MOVE "200-CLEAN-LAP-NUMBER-RTN" TO PARA-NAME.
032900*    R1 -- A LAP CROSSING IS DETECTED WHEN THE CURRENT       030289RTH
032920*    LAP-DISTANCE DROPS BELOW THE THRESHOLD AND THE          030289RTH
032940*    PREVIOUS SAMPLE WAS WITHIN THE THRESHOLD OF THE         030289RTH
032960*    SESSION'S MAXIMUM LAP-DISTANCE. IF THE SENTINEL EVER    030289RTH
032980*    APPEARED ANYWHERE IN THE FILE, EVERY RECORD USES THE    030289RTH
033000*    DETECTED NUMBER INSTEAD OF THE RECORDED ONE.            030289RTH
033400     IF FIRST-RECORD
033450         MOVE "N" TO FIRST-RECORD-SW
033500     ELSE
033600         IF TI-LAP-DISTANCE < WS-LAP-DIST-THRESHOLD
033700         AND HOLD-LAP-DISTANCE >
033800             (WS-MAX-LAP-DISTANCE - WS-LAP-DIST-THRESHOLD)
033900             ADD 1 TO CROSSING-COUNT.
034000     MOVE TI-LAP-DISTANCE TO HOLD-LAP-DISTANCE.
034100     IF SENTINEL-WAS-SEEN
034200         COMPUTE TC-LAP-NUMBER = CROSSING-COUNT + 1
034300     ELSE
034400         IF TI-LAP-NUMBER = WS-ERRONEOUS-LAP-NUMBER
034500             COMPUTE TC-LAP-NUMBER = CROSSING-COUNT + 1
034600         ELSE
034700             MOVE TI-LAP-NUMBER TO TC-LAP-NUMBER.
034800     PERFORM 220-TRACK-DISTINCT-LAP THRU 220-EXIT.
034900 200-EXIT.
035000     EXIT.
035100
035200 220-TRACK-DISTINCT-LAP.
035300     MOVE "220-TRACK-DISTINCT-LAP" TO PARA-NAME.
035400     SET LAP-TBL-IDX TO 1.
035500     SEARCH WS-DISTINCT-LAP-TABLE
035600         AT END
035700             IF WS-DISTINCT-LAP-COUNT < 200
035800                 ADD 1 TO WS-DISTINCT-LAP-COUNT
035900                 SET LAP-TBL-IDX TO WS-DISTINCT-LAP-COUNT
036000                 MOVE TC-LAP-NUMBER TO
036100                     WS-DISTINCT-LAP-TABLE(LAP-TBL-IDX)
036200         WHEN WS-DISTINCT-LAP-TABLE(LAP-TBL-IDX) = TC-LAP-NUMBER
036300             CONTINUE
036400     END-SEARCH.
036500 220-EXIT.
036600     EXIT.
036700
036800 250-PARSE-VEHICLE-ID-RTN.
036900     MOVE "250-PARSE-VEHICLE-ID-RTN" TO PARA-NAME.
037000*    VEHICLE-ID IS GR86-CCC-NNN. A NON-MATCHING ID       071990RTH
037033*    YIELDS CHASSIS                                      071990RTH
037100*    "UNKNOWN" AND CAR NUMBER "000".                     071990RTH
037200     MOVE "N" TO WS-VID-VALID-SW.
037300     MOVE SPACES TO WS-VEHICLE-ID-PARSE.
037400     IF TI-VEHICLE-ID(1:5) = "GR86-"
037500     AND TI-VEHICLE-ID(9:1) = "-"
037600         MOVE TI-VEHICLE-ID(6:3) TO WS-VID-CHASSIS
037700         MOVE TI-VEHICLE-ID(10:3) TO WS-VID-CAR-NBR
037800         IF WS-VID-REDEF IS NUMERIC
037900             MOVE "Y" TO WS-VID-VALID-SW.
038000     IF WS-VID-IS-VALID
038100         MOVE WS-VID-CHASSIS TO TC-CHASSIS-CODE
038200         MOVE WS-VID-CAR-NBR TO TC-CAR-NUMBER
038300     ELSE
038400         MOVE "UNK" TO TC-CHASSIS-CODE
038500         MOVE WS-UNASSIGNED-CAR-NBR TO TC-CAR-NUMBER.
038600     IF TC-CAR-NUMBER = WS-UNASSIGNED-CAR-NBR
038700         STRING "CHASSIS " DELIMITED BY SIZE
038800             TC-CHASSIS-CODE DELIMITED BY SIZE
038900             " (UNASSIGNED)" DELIMITED BY SIZE
039000             INTO TC-DISPLAY-NAME
039100     ELSE
039200         STRING "CAR #" DELIMITED BY SIZE
039300             TC-CAR-NUMBER DELIMITED BY SIZE
039400             " (CHASSIS " DELIMITED BY SIZE
039500             TC-CHASSIS-CODE DELIMITED BY SIZE
039600             ")" DELIMITED BY SIZE
039700             INTO TC-DISPLAY-NAME.
039800     IF WS-DISPLAY-NAME-HELD = SPACES
039900         MOVE TC-DISPLAY-NAME TO WS-DISPLAY-NAME-HELD.
040000     MOVE TI-VEHICLE-ID TO TC-VEHICLE-ID.
040100 250-EXIT.
040200     EXIT.
040300
040400 300-GPS-ZSCORE-RTN.
040500     MOVE "300-GPS-ZSCORE-RTN" TO PARA-NAME.
040600*    R -- GPS OUTLIER FILTER. ANY VALUE WHOSE ABSOLUTE       113094DKW
040620*    Z-SCORE EXCEEDS THE SHOP CONSTANT IS MARKED MISSING,    113094DKW
040640*    NOT DROPPED.                                            113094DKW
040800     MOVE "N" TO TC-GPS-LAT-MISS-SW, TC-GPS-LONG-MISS-SW.
040900     IF WS-LAT-STDDEV = ZERO
041000         CONTINUE
041100     ELSE
041200         COMPUTE WS-LAT-Z-SCORE ROUNDED =
041300             (TI-GPS-LAT-MIN - WS-LAT-MEAN) / WS-LAT-STDDEV
041400         IF WS-LAT-Z-SCORE < ZERO
041500             COMPUTE WS-LAT-Z-SCORE = ZERO - WS-LAT-Z-SCORE
041600         END-IF
041700         IF WS-LAT-Z-SCORE > WS-OUTLIER-Z-THRESHOLD
041800             MOVE "Y" TO TC-GPS-LAT-MISS-SW
041900             ADD 1 TO OUTLIERS-FOUND
042000         END-IF
042100     END-IF.
042200     IF WS-LONG-STDDEV = ZERO
042300         CONTINUE
042400     ELSE
042500         COMPUTE WS-LONG-Z-SCORE ROUNDED =
042600             (TI-GPS-LONG-MIN - WS-LONG-MEAN) / WS-LONG-STDDEV
042700         IF WS-LONG-Z-SCORE < ZERO
042800             COMPUTE WS-LONG-Z-SCORE = ZERO - WS-LONG-Z-SCORE
042900         END-IF
043000         IF WS-LONG-Z-SCORE > WS-OUTLIER-Z-THRESHOLD
043100             MOVE "Y" TO TC-GPS-LONG-MISS-SW
043200             ADD 1 TO OUTLIERS-FOUND
043300         END-IF
043400     END-IF.
043500     MOVE TI-TIME-SECONDS TO TC-TIME-SECONDS.
043600     MOVE TI-LAP-DISTANCE TO TC-LAP-DISTANCE.
043700     MOVE TI-SPEED-KPH TO TC-SPEED-KPH.
043800     MOVE TI-THROTTLE-PCT TO TC-THROTTLE-PCT.
043900     MOVE TI-BRAKE-FRONT TO TC-BRAKE-FRONT.
044000     MOVE TI-BRAKE-REAR TO TC-BRAKE-REAR.
044100     MOVE TI-STEERING-ANGLE TO TC-STEERING-ANGLE.
044200     MOVE TI-ACCX-G TO TC-ACCX-G.
044300     MOVE TI-ACCY-G TO TC-ACCY-G.
044400     MOVE TI-GPS-LAT-MIN TO TC-GPS-LAT-MIN.
044500     MOVE TI-GPS-LONG-MIN TO TC-GPS-LONG-MIN.
044600 300-EXIT.
044700     EXIT.
044800
044900 600-WRITE-CLEAN-RTN.
045000     MOVE "600-WRITE-CLEAN-RTN" TO PARA-NAME.
045100     SET TC-DETAIL-REC TO TRUE.
045200     WRITE TELMCLN-FD-REC FROM TELM-CLEAN-REC.
045300 600-EXIT.
045400     EXIT.
045500
045600 800-CLOSE-FILES.
045700     MOVE "800-CLOSE-FILES" TO PARA-NAME.
045800     CLOSE TELMRAW-FILE, TELMCLN-FILE, SYSOUT.
045900 800-EXIT.
046000     EXIT.
046100
046200 900-CLEANUP.
046300     MOVE "900-CLEANUP" TO PARA-NAME.
046400*    R16 -- BUILD THE SESSION-SUMMARY TRAILER RECORD AND CALL 030289RTH
046420*    GPSSTAT FOR THE TRACK BOUNDING BOX BEFORE CLOSING OUT.   030289RTH
046600     IF RECORDS-READ NOT EQUAL TO WS-RECORD-COUNT
046700         MOVE "** RECORD COUNT OUT OF BALANCE ON SECOND PASS"
046800                               TO ABEND-REASON
046900         MOVE RECORDS-READ     TO ACTUAL-VAL
047000         MOVE WS-RECORD-COUNT  TO EXPECTED-VAL
047100         WRITE SYSOUT-REC FROM ABEND-REC
047200         GO TO 1000-ABEND-RTN.
047300
047400     MOVE WS-LAT-MIN TO GC-LAT-MIN.
047500     MOVE WS-LAT-MAX TO GC-LAT-MAX.
047600     MOVE WS-LONG-MIN TO GC-LONG-MIN.
047700     MOVE WS-LONG-MAX TO GC-LONG-MAX.
047800     MOVE WS-LAT-MEAN TO GC-AVG-LAT.
047900     MOVE ZERO TO GC-RETURN-CODE.
048000     CALL 'GPSSTAT' USING GPSSTAT-CALL-REC, GC-RETURN-CODE.
048100     IF GC-RETURN-CODE NOT EQUAL TO ZERO
048200         MOVE "** NON-ZERO RETURN CODE FROM GPSSTAT"
048300                               TO ABEND-REASON
048400         GO TO 1000-ABEND-RTN.
048500
048600     SET TC-TRAILER-REC TO TRUE.
048700     MOVE WS-RECORD-COUNT TO TC-TRAILER-RECORD-COUNT.
048800     MOVE WS-MAX-LAP-NUMBER TO TC-TRAILER-TOTAL-LAPS.
048900     MOVE WS-DISTINCT-LAP-COUNT TO TC-TRAILER-UNIQUE-LAPS.
049000     MOVE WS-FIRST-TIME TO TC-TRAILER-FIRST-TIME.
049100     MOVE WS-LAST-TIME TO TC-TRAILER-LAST-TIME.
049200     COMPUTE TC-TRAILER-DURATION =
049300         WS-LAST-TIME - WS-FIRST-TIME.
049400     MOVE WS-MAX-LAP-DISTANCE TO TC-TRAILER-MAX-LAP-DIST.
049500     MOVE WS-VEHICLE-ID-HELD TO TC-TRAILER-VEHICLE-ID.
049600     MOVE WS-DISPLAY-NAME-HELD TO TC-TRAILER-DISPLAY-NAME.
049700     WRITE TELMCLN-FD-REC FROM TELM-CLEAN-REC.
049800     ADD 1 TO RECORDS-WRITTEN.
049900
050000     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
050100
050200     DISPLAY "** RECORDS READ **".
050300     DISPLAY RECORDS-READ.
050400     DISPLAY "** RECORDS WRITTEN **".
050500     DISPLAY RECORDS-WRITTEN.
050600     DISPLAY "** GPS OUTLIERS FOUND **".
050700     DISPLAY OUTLIERS-FOUND.
050800     DISPLAY "******** NORMAL END OF JOB LAPLOAD ********".
050900 900-EXIT.
051000     EXIT.
051100
051200 1000-ABEND-RTN.
051300     WRITE SYSOUT-REC FROM ABEND-REC.
051400     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
051500     DISPLAY "*** ABNORMAL END OF JOB-LAPLOAD ***" UPON CONSOLE.
051600     DIVIDE ZERO-VAL INTO ONE-VAL.
