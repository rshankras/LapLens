000100 IDENTIFICATION DIVISION.                                            
000200*****************************************************************         
000300 PROGRAM-ID.  LAPSTORY.                                              
000400 AUTHOR. JANET SORENSEN.                                             
000500 INSTALLATION. TRACKSIDE DATA SYSTEMS.                               
000600 DATE-WRITTEN. 02/21/97.                                             
000700 DATE-COMPILED. 02/21/97.                                            
000800 SECURITY. NON-CONFIDENTIAL.                                         
000900                                                                          
001000*****************************************************************         
001100*REMARKS.                                                                 
001200*                                                                         
001300*          THIS IS THE SESSION-ANALYTICS AND REPORT PROGRAM.  IT          
001400*          MAKES THREE SEQUENTIAL PASSES -- OVER LAPSTAT-FILE,            
001500*          OVER SECTSTAT-FILE, AND A SECOND READ OF THE ORIGINAL          
001600*          TELMCLN-FILE -- TO BUILD THE TRAJECTORY, CONSISTENCY,          
001700*          RISK, SECTOR-INSIGHT AND OPTIMAL-LAP FIGURES, THEN             
001800*          PRINTS THE SIX-SECTION SESSION-REPORT.                         
001900*                                                                         
002000*          THE THIRD PASS RE-CALLS TELMETRC PER SAMPLE THE SAME           
002100*          WAY LAPENGIN DOES -- THE ENRICHMENT IS NOT CARRIED             
002200*          FORWARD ON EITHER WORK FILE, SO IT IS REDONE HERE FOR          
002300*          THE BREAKTHROUGH-LAP DETAIL AND THE SESSION RISK               
002400*          FIGURES.                                                       
002500*                                                                         
002600*****************************************************************         
002700                                                                          
002800     INPUT FILES              -   TRACKSD.LAPSTAT                    
002900                                   TRACKSD.SECTSTAT                  
003000                                   TRACKSD.TELMCLN                   
003100                                                                          
003200     OUTPUT FILE               -   TRACKSD.SESSRPT                   
003300                                                                          
003400     DUMP FILE                -   SYSOUT                             
003500                                                                          
003600*****************************************************************         
003700*    MAINTENANCE:                                                *        
003800*    02/21/97  MM   ORIGINAL PROGRAM, WRITTEN OPPOSITE THE        021497MM
003900*                   DELTA-TO-BEST CHANGES MADE TO LAPENGIN        021497MM
004000*                   THE SAME WEEK                                 021497MM
004100*    01/04/99  JS   Y2K REVIEW -- TIME-SECONDS IS ELAPSED,        010499JS
004200*                   NOT A CALENDAR DATE, NO CENTURY WINDOW        010499JS
004300*                   NEEDED                                        010499JS
004400*    03/22/99  JS   ADDED THE GAP-BREAKDOWN LINES TO THE          032299JS
004500*                   ANALYTICS BLOCK PER THE COACHING STAFF        032299JS
004600*                   REQUEST -- SECTOR RANK NOW SHOWS ON THE       032299JS
004700*                   REPORT AND IN THE RECOMMENDATIONS             032299JS
004705*    06/12/01  DKW  R9 CONSISTENCY-RATING SET STATEMENTS WERE    061201DKW
004710*                   REFERRING TO CONSIST-NOT-AVAIL, CONSIST-     061201DKW
004715*                   VERY-GOOD AND CONSIST-NEEDS-WORK -- NONE OF  061201DKW
004720*                   THOSE 88-LEVELS EXIST ON WS-CONSIST-RATING,  061201DKW
004725*                   ONLY CONSIST-NA, CONSIST-VGOOD AND CONSIST-  061201DKW
004730*                   WORK DO -- CORRECTED ALL THREE.  ALSO FIXED  061201DKW
004735*                   WS-LAP-RANGE, WHICH WAS HOLDING THE SLOWEST  061201DKW
004740*                   LAP MINUS THE STD DEV INSTEAD OF SLOWEST     061201DKW
004745*                   MINUS FASTEST -- ADDED WS-LAP-RANGE-MAX AND  061201DKW
004750*                   WS-LAP-RANGE-MIN TO TRACK BOTH ENDS          061201DKW
004751*    09/18/02  DKW  WS-RISK-RATING 88-LEVELS ARE THE SHORT FORMS 091802DKW
004754*                   RISK-VAGGR/RISK-AGGR/RISK-BAL/RISK-CONS/RISK-091802DKW
004757*                   VCONS BUT 355-SCORE-RISK-RTN WAS SETTING THE 091802DKW
004760*                   LONG FORMS RISK-VERY-AGGR/RISK-              091802DKW
004763*                   AGGRESSIVE/RISK-BALANCED/RISK-               091802DKW
004766*                   CONSERVATIVE/RISK-VERY-CONS, NONE OF WHICH   091802DKW
004769*                   ARE DECLARED -- SAME MISTAKE AS THE 06/12/01 091802DKW
004772*                   CONSIST-* FIX ABOVE.  CHANGED THE FIVE SETS  091802DKW
004775*                   TO THE DECLARED NAMES.  ALSO SPLIT A NEW WS- 091802DKW
004778*                   GAP-RANK OFF WS-SECT-RANK SINCE 555-PRINT-   091802DKW
004781*                   GAP-RTN WAS PRINTING SECTORS IN SSUM-RANGE   091802DKW
004784*                   ORDER, NOT SSUM-GAP ORDER -- ADDED 280-RANK- 091802DKW
004787*                   GAPS-RTN AND 285-GAP-COMPARE-SWAP-RTN AND    091802DKW
004790*                   POINTED 555 AT THE NEW ARRAY.                091802DKW
004800*****************************************************************         
004900 ENVIRONMENT DIVISION.                                               
005000 CONFIGURATION SECTION.                                              
005100 SOURCE-COMPUTER. IBM-390.                                           
005200 OBJECT-COMPUTER. IBM-390.                                           
005300 SPECIAL-NAMES.                                                      
005400     C01 IS NEXT-PAGE.                                               
005500 INPUT-OUTPUT SECTION.                                               
005600 FILE-CONTROL.                                                       
005700     SELECT SYSOUT                                                   
005800     ASSIGN TO UT-S-SYSOUT                                           
005900       ORGANIZATION IS SEQUENTIAL.                                   
006000                                                                          
006100     SELECT LAPSTAT-FILE                                             
006200     ASSIGN TO UT-S-LAPSTAT                                          
006300       ACCESS MODE IS SEQUENTIAL                                     
006400       FILE STATUS IS LFCODE.                                        
006500                                                                          
006600     SELECT SECTSTAT-FILE                                            
006700     ASSIGN TO UT-S-SECTSTAT                                         
006800       ACCESS MODE IS SEQUENTIAL                                     
006900       FILE STATUS IS SFCODE.                                        
007000                                                                          
007100     SELECT TELMCLN-FILE                                             
007200     ASSIGN TO UT-S-TELMCLN                                          
007300       ACCESS MODE IS SEQUENTIAL                                     
007400       FILE STATUS IS TFCODE.                                        
007500                                                                          
007600     SELECT SESSRPT-FILE                                             
007700     ASSIGN TO UT-S-SESSRPT                                          
007800       ACCESS MODE IS SEQUENTIAL                                     
007900       FILE STATUS IS RFCODE.                                        
008000                                                                          
008100 DATA DIVISION.                                                      
008200 FILE SECTION.                                                       
008300 FD  SYSOUT                                                          
008400     RECORDING MODE IS F                                             
008500     LABEL RECORDS ARE STANDARD                                      
008600     RECORD CONTAINS 120 CHARACTERS                                  
008700     BLOCK CONTAINS 0 RECORDS                                        
008800     DATA RECORD IS SYSOUT-REC.                                      
008900 01  SYSOUT-REC  PIC X(120).                                         
009000                                                                          
009100 FD  LAPSTAT-FILE                                                    
009200     RECORDING MODE IS F                                             
009300     LABEL RECORDS ARE STANDARD                                      
009400     RECORD CONTAINS 80 CHARACTERS                                   
009500     BLOCK CONTAINS 0 RECORDS                                        
009600     DATA RECORD IS LAPSTAT-FD-REC.                                  
009700 01  LAPSTAT-FD-REC              PIC X(80).                          
009800                                                                          
009900 FD  SECTSTAT-FILE                                                   
010000     RECORDING MODE IS F                                             
010100     LABEL RECORDS ARE STANDARD                                      
010200     RECORD CONTAINS 80 CHARACTERS                                   
010300     BLOCK CONTAINS 0 RECORDS                                        
010400     DATA RECORD IS SECTSTAT-FD-REC.                                 
010500 01  SECTSTAT-FD-REC             PIC X(80).                          
010600                                                                          
010700 FD  TELMCLN-FILE                                                    
010800     RECORDING MODE IS F                                             
010900     LABEL RECORDS ARE STANDARD                                      
011000     BLOCK CONTAINS 0 RECORDS                                        
011100     RECORD CONTAINS 150 CHARACTERS                                  
011200     DATA RECORD IS TELMCLN-FD-REC.                                  
011300 01  TELMCLN-FD-REC              PIC X(150).                         
011400                                                                          
011500 FD  SESSRPT-FILE                                                    
011600     RECORDING MODE IS F                                             
011700     LABEL RECORDS ARE STANDARD                                      
011800     RECORD CONTAINS 132 CHARACTERS                                  
011900     BLOCK CONTAINS 0 RECORDS                                        
012000     DATA RECORD IS RPT-REC.                                         
012100 01  RPT-REC  PIC X(132).                                            
012200                                                                          
012300** QSAM FILE                                                         
012400 WORKING-STORAGE SECTION.                                            
012500                                                                          
012600 01  FILE-STATUS-CODES.                                              
012700     05  LFCODE                  PIC X(2).                           
012800         88 NO-MORE-LAPS  VALUE "10".                                
012900     05  SFCODE                  PIC X(2).                           
013000         88 NO-MORE-SECTORS  VALUE "10".                             
013100     05  TFCODE                  PIC X(2).                           
013200         88 NO-MORE-TELM  VALUE "10".                                
013300     05  RFCODE                  PIC X(2).                           
013400         88 CODE-WRITE-RPT VALUE SPACES.                             
013500                                                                          
013600 COPY LAPSREC.                                                       
013700 COPY TELMREC.                                                       
013800** QSAM FILE                                                         
013900                                                                          
014000*****************************************************************         
014100* SECTOR TABLE -- SAME THREE FIXED ROWS LAPENGIN USES, CARRIED   *        
014200* HERE ONLY FOR THE DISPLAY NAME (SECTOR-ENTRY IS NOT SEARCHED   *        
014300* BY DISTANCE IN THIS PROGRAM, ONLY BY NAME).                    *        
014400*****************************************************************         
014500 01  SECTOR-TABLE.                                                   
014600     05  SECTOR-ROW-1.                                               
014700         10  FILLER              PIC X(4)  VALUE "S1  ".             
014800     05  SECTOR-ROW-2.                                               
014900         10  FILLER              PIC X(4)  VALUE "S2  ".             
015000     05  SECTOR-ROW-3.                                               
015100         10  FILLER              PIC X(4)  VALUE "S3  ".             
015200 01  SECTOR-TABLE-R REDEFINES SECTOR-TABLE.                          
015300     05  SECT-NAME-ENTRY OCCURS 3 TIMES                              
015400                           INDEXED BY SECT-IDX                       
015500                           PIC X(4).                                 
015600                                                                          
015700*****************************************************************         
015800* LAP-STATS-TABLE -- ONE ROW PER LAP READ FROM LAPSTAT-FILE, IN *         
015900* LAP ORDER.  DRIVES R7 (TRAJECTORY), R8 (BREAKTHROUGH), R9      *        
016000* (CONSISTENCY) AND THE LAP-DETAIL SECTION OF THE REPORT.        *        
016100*****************************************************************         
016200 01  LAP-STATS-TABLE.                                                
016300     05  LAPS-ROW OCCURS 500 TIMES                                   
016400                       INDEXED BY LAPS-IDX, LAPS-IDX2.               
016500         10  LT-LAP-NUMBER       PIC 9(03).                          
016600         10  LT-LAP-TIME         PIC 9(04)V999.                      
016700         10  LT-AVG-SPEED        PIC 9(03)V9.                        
016800         10  LT-MAX-SPEED        PIC 9(03)V9.                        
016900         10  LT-DELTA-TO-BEST    PIC S9(03)V999.                     
017000 77  LAP-ROW-COUNT               PIC 9(03) COMP.                     
017100 77  LAP-ROW-COUNT-X REDEFINES LAP-ROW-COUNT PIC X(02).              
017200                                                                          
017300*****************************************************************         
017400* SECTOR-SUMMARY-TABLE -- ONE ROW PER SECTOR (ALWAYS 3), R11    *         
017500* BEST/WORST/AVERAGE/RANGE, PLUS THE BEST LAP'S OWN SECTOR TIME  *        
017600* CARRIED FOR THE R12 GAP-BREAKDOWN.                             *        
017700*****************************************************************         
017800 01  SECTOR-SUMMARY-TABLE.                                           
017900     05  SECT-SUM-ROW OCCURS 3 TIMES INDEXED BY SSUM-IDX.            
018000         10  SSUM-SECTOR-NAME    PIC X(04).                          
018100         10  SSUM-BEST-TIME      PIC 9(03)V999.                      
018200         10  SSUM-WORST-TIME     PIC 9(03)V999.                      
018300         10  SSUM-TIME-SUM       PIC 9(07)V999 COMP-3.               
018400         10  SSUM-ROW-COUNT      PIC 9(05) COMP.                     
018500         10  SSUM-AVG-TIME       PIC 9(03)V999.                      
018600         10  SSUM-RANGE          PIC 9(03)V999.                      
018700         10  SSUM-CLASS          PIC X(09).                          
018800             88  SSUM-STRENGTH       VALUE "STRENGTH ".              
018900             88  SSUM-NEUTRAL        VALUE "NEUTRAL  ".              
019000             88  SSUM-WEAKNESS       VALUE "WEAKNESS ".              
019100         10  SSUM-BEST-LAP-TIME  PIC 9(03)V999.                      
019200         10  SSUM-GAP            PIC 9(03)V999.                      
019300         10  SSUM-GAP-QUALIFIES  PIC X(01).                          
019400             88  GAP-QUALIFIES       VALUE "Y".                      
019500                                                                          
019600 01  WS-SECT-RANK-ORDER.                                             
019700     05  WS-SECT-RANK OCCURS 3 TIMES PIC 9(01).                      
019710 01  WS-GAP-RANK-ORDER.
019720*    R12 GAP BREAKDOWN NEEDS ITS OWN RANK ORDER -- SSUM-GAP IS   091802DKW
019730*    NOT THE SAME QUANTITY AS SSUM-RANGE SO IT CANNOT SHARE      091802DKW
019740*    WS-SECT-RANK, SEE 280-RANK-GAPS-RTN.                        091802DKW
019750     05  WS-GAP-RANK OCCURS 3 TIMES PIC 9(01).
019760
019800                                                                          
019900 01  WS-TRAJECTORY-FIELDS.                                           
020000     05  WS-SUM-X                PIC 9(07)     COMP-3.               
020100     05  WS-SUM-Y                PIC 9(07)V999 COMP-3.               
020200     05  WS-SUM-XY               PIC 9(09)V999 COMP-3.               
020300     05  WS-SUM-X2               PIC 9(09)     COMP-3.               
020400     05  WS-SLOPE                PIC S9(05)V999 COMP-3.
020410*    REDEFINE FOR THE ABEND-AID SNAP DUMP TRACE, SAME AS     032299JS
020420*    TELMETRC -- LEAVE IN EVEN THOUGH RARELY EXERCISED.      032299JS
020450     05  WS-SLOPE-X REDEFINES WS-SLOPE PIC X(05).
020500     05  WS-SLOPE-NUM            PIC S9(11)V999 COMP-3.
020600     05  WS-SLOPE-DEN            PIC S9(11)     COMP-3.
020700     05  WS-TREND                PIC X(12).
020800         88  TREND-IMPROVING         VALUE "IMPROVING   ".           
020900         88  TREND-DECLINING         VALUE "DECLINING   ".           
021000         88  TREND-CONSISTENT        VALUE "CONSISTENT  ".           
021100         88  TREND-INSUFFICIENT      VALUE "INSUFF DATA ".           
021200     05  WS-IMPROVE-RATE         PIC 9(03)V999 COMP-3.               
021300                                                                          
021400 01  WS-STINT-FIELDS.                                                
021500     05  WS-STINT-BEST-MEAN      PIC 9(04)V999 COMP-3 VALUE          
021600                                        99999.999.                   
021700     05  WS-STINT-START-LAP      PIC 9(03).                          
021800     05  WS-STINT-END-LAP        PIC 9(03).                          
021900     05  WS-STINT-MEAN           PIC 9(04)V999 COMP-3.               
022000     05  WS-STINT-SUM            PIC 9(05)V999 COMP-3.               
022100                                                                          
022200 01  WS-BREAKTHRU-FIELDS.                                            
022300     05  WS-BT-LAP-NUMBER        PIC 9(03).                          
022400     05  WS-BT-IMPROVEMENT       PIC S9(03)V999 COMP-3.              
022500     05  WS-BT-TYPE-SW           PIC X(01).                          
022600         88  BT-IS-BREAKTHROUGH      VALUE "B".                      
022700         88  BT-IS-BEST-LAP          VALUE "L".                      
022800     05  WS-BEST-LAP-NUMBER      PIC 9(03).                          
022900     05  WS-BEST-LAP-TIME        PIC 9(04)V999 COMP-3 VALUE          
023000                                        99999.999.                   
023100     05  WS-BEST-LAP-IDX         PIC 9(03) COMP.                     
023200                                                                          
023300 01  WS-CONSISTENCY-FIELDS.                                          
023400     05  WS-MEAN-LAP-TIME        PIC 9(04)V999 COMP-3.               
023500     05  WS-VARIANCE             PIC 9(09)V999 COMP-3.               
023600     05  WS-STD-DEV              PIC 9(04)V999 COMP-3.               
023700     05  WS-LAP-RANGE            PIC 9(04)V999 COMP-3.               
023720     05  WS-LAP-RANGE-MAX        PIC 9(04)V999 COMP-3.
023740     05  WS-LAP-RANGE-MIN        PIC 9(04)V999 COMP-3.
023800     05  WS-CV                   PIC 9(03)V99  COMP-3.               
023900     05  WS-CONSIST-SCORE        PIC 9(02)V9   COMP-3.               
024000     05  WS-CONSIST-RATING       PIC X(17).                          
024100         88  CONSIST-EXCELLENT   VALUE "EXCELLENT        ".          
024200         88  CONSIST-VGOOD      VALUE "VERY GOOD        ".           
024300         88  CONSIST-GOOD       VALUE "GOOD             ".           
024400         88  CONSIST-FAIR       VALUE "FAIR             ".           
024500         88  CONSIST-WORK       VALUE "NEEDS IMPROVEMENT".           
024600         88  CONSIST-NA         VALUE "N/A              ".           
024700     05  WK-SQRT-GUESS           PIC 9(09)V999 COMP-3.
024750     05  WK-SQRT-RADICAND        PIC 9(09)V999 COMP-3.
024800     05  WK-SQRT-LAST            PIC 9(09)V999 COMP-3.
024900     05  WK-ITER-CNT             PIC 9(02) COMP.
025000                                                                          
025100 01  WS-RISK-FIELDS.                                                 
025200     05  WS-TELM-SAMPLE-CNT      PIC 9(07) COMP.                     
025300     05  WS-HEAVY-BRAKE-CNT      PIC 9(07) COMP.                     
025400     05  WS-FULL-THROTTLE-CNT    PIC 9(07) COMP.                     
025500     05  WS-SPEED-SUM            PIC 9(09)V9 COMP-3.                 
025600     05  WS-SPEED-SUM-SQ         PIC 9(11)V9 COMP-3.                 
025700     05  WS-SPEED-MEAN           PIC 9(03)V9 COMP-3.                 
025800     05  WS-SPEED-VARIANCE       PIC 9(07)V9 COMP-3.                 
025900     05  WS-SPEED-STDDEV         PIC 9(03)V9 COMP-3.                 
026000     05  WS-SPEED-CV             PIC 9(03)V99 COMP-3.                
026100     05  WS-HEAVY-BRAKE-PCT      PIC 9(03)V99 COMP-3.                
026200     05  WS-FULL-THROTTLE-PCT    PIC 9(03)V99 COMP-3.                
026300     05  WS-BRAKE-COMPONENT      PIC 9(02)V9 COMP-3.                 
026400     05  WS-THROTTLE-COMPONENT   PIC 9(02)V9 COMP-3.                 
026500     05  WS-CORNER-COMPONENT     PIC 9(02)V9 COMP-3.                 
026600     05  WS-RISK-SCORE           PIC 9(02)V9 COMP-3.                 
026700     05  WS-RISK-RATING          PIC X(17).                          
026800         88  RISK-VAGGR      VALUE "VERY AGGRESSIVE  ".              
026900         88  RISK-AGGR       VALUE "AGGRESSIVE       ".              
027000         88  RISK-BAL        VALUE "BALANCED         ".              
027100         88  RISK-CONS       VALUE "CONSERVATIVE     ".              
027200         88  RISK-VCONS      VALUE "VERY CONSERVATIVE".              
027300     05  WS-PEAK-BRAKE-INTENS    PIC 9(03)V99 COMP-3.                
027400     05  WS-MIN-ACCX-G           PIC S9V99 COMP-3 VALUE 9.99.        
027500     05  WS-MAX-ABS-ACCY-G       PIC 9V99 COMP-3.                    
027600     05  WS-MAX-SPEED-SESSION    PIC 9(03)V9 COMP-3.                 
027700                                                                          
027800 01  WS-BREAKTHRU-DETAIL-FIELDS.                                     
027900     05  WS-BT-SAMPLE-CNT        PIC 9(05) COMP.                     
028000     05  WS-BT-BRAKE-SUM         PIC 9(07)V99 COMP-3.                
028100     05  WS-BT-BRAKE-MAX         PIC 9(03)V99 COMP-3.                
028200     05  WS-BT-BRAKE-MEAN        PIC 9(03)V99 COMP-3.                
028300     05  WS-BT-FULL-THROTTLE-CNT PIC 9(05) COMP.                     
028400     05  WS-BT-FULL-THROTTLE-PCT PIC 9(03)V99 COMP-3.                
028500                                                                          
028600 01  WS-OPTIMAL-LAP-FIELDS.                                          
028700     05  WS-OPTIMAL-TIME         PIC 9(04)V999 COMP-3.               
028800     05  WS-POTENTIAL-GAIN       PIC S9(03)V999 COMP-3.              
028900                                                                          
029000 01  WS-RECOMMEND-FIELDS.                                            
029100     05  WS-RECOMMEND-CNT        PIC 9(01) COMP.                     
029200     05  WS-RECOMMEND-LINE-TAB.                                      
029300         10  WS-RECOMMEND-LINE OCCURS 3 TIMES PIC X(95).             
029400     05  WS-EST-POTENTIAL        PIC 9(03)V999 COMP-3.               
029500                                                                          
029600 01  TELM-ENRICH-CALL-REC.                                           
029700     05  TE-BRAKE-FRONT          PIC 9(03)V9.                        
029800     05  TE-BRAKE-REAR           PIC 9(03)V9.                        
029900     05  TE-BRAKE-FRONT-PRESENT  PIC X(01).                          
030000     05  TE-BRAKE-REAR-PRESENT   PIC X(01).                          
030100     05  TE-BRAKE-INTENSITY      PIC 9(03)V99.                       
030200     05  TE-BRAKE-ZONE           PIC X(05).                          
030300     05  TE-THROTTLE-PCT         PIC 9(03)V9.                        
030400     05  TE-THROTTLE-ZONE        PIC X(07).                          
030500     05  TE-ACCX-G               PIC S9V99.                          
030600     05  TE-ACCY-G               PIC S9V99.                          
030700     05  TE-GFORCE               PIC 9(01)V99.                       
030800 01  TE-RETURN-CD                PIC 9(4) COMP.                      
030900                                                                          
031000 01  LAPFMT-CALL-REC.                                                
031100     05  LF-FUNCTION-SW          PIC X(01).                          
031200     05  LF-LAP-TIME             PIC 9(4)V999.                       
031300     05  LF-LAP-TIME-MISSING     PIC X(01).                          
031400     05  LF-BEST-LAP-TIME        PIC 9(4)V999.                       
031500     05  LF-TIME-DISPLAY         PIC X(10).                          
031600     05  LF-PACE-CATEGORY        PIC X(04).                          
031700 01  LF-RETURN-LTH               PIC S9(4) COMP.                     
031800
032900
033000** THE HEADER SHOWS THE FIXED CIRCUIT NAME -- THE SHOP'S
033100** VBOX RIG ONLY EVER TIMES ONE TRACK PER SEASON, SO THIS IS A
033200** COMPILE-TIME CONSTANT, NOT A FIELD ON ANY WORK FILE.
033400 01  WS-TRACK-NAME               PIC X(24) VALUE
033500                               "TRACKSIDE TEST CIRCUIT".             
033600                                                                          
033700 01  WS-VEHICLE-DISPLAY-NAME     PIC X(30).                          
033800                                                                          
033900 01  COUNTERS-AND-ACCUMULATORS.                                      
034000     05 RECORDS-READ-LAPS        PIC 9(07) COMP.                     
034100     05 RECORDS-READ-SECTORS     PIC 9(07) COMP.                     
034200     05 RECORDS-READ-TELM        PIC 9(07) COMP.                     
034300     05 LINES-WRITTEN            PIC 9(03) COMP.                     
034400     05 PAGE-NUMBER              PIC 9(03) COMP VALUE 1.             
034500                                                                          
034600 01  FLAGS-AND-SWITCHES.                                             
034700     05 MORE-LAPS-SW             PIC X(01) VALUE "Y".                
034800     05 MORE-SECTORS-SW          PIC X(01) VALUE "Y".                
034900     05 MORE-TELM-SW             PIC X(01) VALUE "Y".                
035000         88 NO-MORE-TELM-DATA VALUE "N".
035300
035400*****************************************************************         
035500* REPORT LINE LAYOUTS -- ONE 01-LEVEL PER PRINT LINE, THE SAME   *        
035600* SHOP HABIT DALYEDIT AND PATLIST USE FOR THEIR OWN REPORTS.     *        
035700*****************************************************************         
035800 01  WS-BLANK-LINE.                                                  
035900     05  FILLER      PIC X(132) VALUE SPACES.                        
036000                                                                          
036100 01  WS-TITLE-LINE.                                                  
036200     05  FILLER    PIC X(30) VALUE "LAPLENS SESSION REPORT".         
036300     05  FILLER      PIC X(10) VALUE "PAGE".                         
036400     05  PAGE-NBR-O  PIC ZZ9.                                        
036500     05  FILLER      PIC X(89) VALUE SPACES.                         
036600                                                                          
036700 01  WS-TRACK-LINE.                                                  
036800     05  FILLER      PIC X(08) VALUE "TRACK: ".                      
036900     05  TRACK-NAME-O PIC X(24).                                     
037000     05  FILLER      PIC X(100) VALUE SPACES.                        
037100                                                                          
037200 01  WS-VEHICLE-LINE.                                                
037300     05  FILLER      PIC X(10) VALUE "VEHICLE: ".                    
037400     05  VEHICLE-NAME-O PIC X(30).                                   
037500     05  FILLER      PIC X(92) VALUE SPACES.                         
037600                                                                          
037700 01  WS-LAP-COLM-HDR-REC.                                            
037800     05  FILLER      PIC X(05) VALUE "LAP".                          
037900     05  FILLER      PIC X(10) VALUE "TIME".                         
038000     05  FILLER      PIC X(10) VALUE "DELTA".                        
038100     05  FILLER      PIC X(10) VALUE "AVG-KPH".                      
038200     05  FILLER      PIC X(10) VALUE "MAX-KPH".                      
038300     05  FILLER      PIC X(08) VALUE "PACE".                         
038400     05  FILLER      PIC X(79) VALUE SPACES.                         
038500                                                                          
038600 01  WS-LAP-DETAIL-REC.                                              
038700     05  LD-LAP-NUMBER-O   PIC ZZ9.                                  
038800     05  FILLER            PIC X(03) VALUE SPACES.                   
038900     05  LD-TIME-O         PIC X(10).                                
039000     05  FILLER            PIC X(02) VALUE SPACES.                   
039100     05  LD-DELTA-O        PIC +ZZ9.999.                             
039200     05  FILLER            PIC X(02) VALUE SPACES.                   
039300     05  LD-AVG-SPEED-O    PIC ZZ9.9.                                
039400     05  FILLER            PIC X(04) VALUE SPACES.                   
039500     05  LD-MAX-SPEED-O    PIC ZZ9.9.                                
039600     05  FILLER            PIC X(04) VALUE SPACES.                   
039700     05  LD-PACE-O         PIC X(04).                                
039800     05  FILLER            PIC X(80) VALUE SPACES.                   
039900                                                                          
040000 01  WS-LAP-TOTALS-REC.                                              
040100     05  FILLER            PIC X(12) VALUE "LAP COUNT:".             
040200     05  LT-COUNT-O        PIC ZZ9.                                  
040300     05  FILLER            PIC X(14) VALUE "  BEST LAP:".            
040400     05  LT-BEST-LAP-O     PIC ZZ9.                                  
040500     05  FILLER            PIC X(15) VALUE "  BEST TIME:".           
040600     05  LT-BEST-TIME-O    PIC X(10).                                
040700     05  FILLER            PIC X(15) VALUE "  AVG TIME:".            
040800     05  LT-AVG-TIME-O     PIC X(10).                                
040900     05  FILLER            PIC X(43) VALUE SPACES.                   
041000                                                                          
041100 01  WS-SECTOR-COLM-HDR-REC.                                         
041200     05  FILLER      PIC X(08) VALUE "SECTOR".                       
041300     05  FILLER      PIC X(10) VALUE "BEST".                         
041400     05  FILLER      PIC X(10) VALUE "WORST".                        
041500     05  FILLER      PIC X(10) VALUE "AVERAGE".                      
041600     05  FILLER      PIC X(10) VALUE "RANGE".                        
041700     05  FILLER      PIC X(12) VALUE "CLASS".                        
041800     05  FILLER      PIC X(72) VALUE SPACES.                         
041900                                                                          
042000 01  WS-SECTOR-DETAIL-REC.                                           
042100     05  SD-SECTOR-NAME-O  PIC X(06).                                
042200     05  FILLER            PIC X(02) VALUE SPACES.                   
042300     05  SD-BEST-O         PIC ZZ9.999.                              
042400     05  FILLER            PIC X(02) VALUE SPACES.                   
042500     05  SD-WORST-O        PIC ZZ9.999.                              
042600     05  FILLER            PIC X(02) VALUE SPACES.                   
042700     05  SD-AVG-O          PIC ZZ9.999.                              
042800     05  FILLER            PIC X(02) VALUE SPACES.                   
042900     05  SD-RANGE-O        PIC ZZ9.999.                              
043000     05  FILLER            PIC X(02) VALUE SPACES.                   
043100     05  SD-CLASS-O        PIC X(09).                                
043200     05  FILLER            PIC X(78) VALUE SPACES.                   
043300                                                                          
043400 01  WS-ANALYTICS-HDR-REC.                                           
043500     05  FILLER      PIC X(30) VALUE                                 
043600                           "*** SESSION ANALYTICS ***".              
043700     05  FILLER      PIC X(102) VALUE SPACES.                        
043800                                                                          
043900 01  WS-TRAJECTORY-REC.                                              
044000     05  FILLER      PIC X(20) VALUE "TRAJECTORY: ".                 
044100     05  TRJ-TREND-O PIC X(12).                                      
044200     05  FILLER      PIC X(20) VALUE "  RATE (S/LAP): ".             
044300     05  TRJ-RATE-O  PIC ZZ9.999.                                    
044400     05  FILLER      PIC X(75) VALUE SPACES.                         
044500                                                                          
044600 01  WS-STINT-REC.                                                   
044700     05  FILLER      PIC X(24) VALUE "FASTEST STINT: LAPS ".         
044800     05  STI-START-O PIC ZZ9.                                        
044900     05  FILLER      PIC X(03) VALUE " - ".                          
045000     05  STI-END-O   PIC ZZ9.                                        
045100     05  FILLER      PIC X(15) VALUE "  MEAN TIME: ".                
045200     05  STI-MEAN-O  PIC X(10).                                      
045300     05  FILLER      PIC X(75) VALUE SPACES.                         
045400                                                                          
045500 01  WS-BREAKTHRU-REC.                                               
045600     05  FILLER      PIC X(20) VALUE "BREAKTHROUGH: LAP ".           
045700     05  BT-LAP-O    PIC ZZ9.                                        
045800     05  FILLER      PIC X(15) VALUE "  IMPROVED BY ".               
045900     05  BT-IMPROVE-O PIC +ZZ9.999.                                  
046000     05  FILLER      PIC X(02) VALUE " S".                           
046100     05  FILLER      PIC X(80) VALUE SPACES.                         
046200                                                                          
046300 01  WS-BREAKTHRU-DETAIL-REC.                                        
046400     05  FILLER      PIC X(20) VALUE "  MAX BRAKE: ".                
046500     05  BTD-MAX-BRAKE-O PIC ZZ9.99.                                 
046600     05  FILLER      PIC X(15) VALUE "  MEAN BRAKE: ".               
046700     05  BTD-MEAN-BRAKE-O PIC ZZ9.99.                                
046800     05  FILLER      PIC X(20) VALUE "  PCT FULL THROT: ".           
046900     05  BTD-FULL-THROT-O PIC ZZ9.99.                                
047000     05  FILLER      PIC X(50) VALUE SPACES.                         
047100                                                                          
047200 01  WS-CONSIST-REC.                                                 
047300     05  FILLER      PIC X(20) VALUE "CONSISTENCY SCORE: ".          
047400     05  CON-SCORE-O PIC Z9.9.                                       
047500     05  FILLER      PIC X(02) VALUE "  ".                           
047600     05  CON-RATING-O PIC X(17).                                     
047700     05  FILLER      PIC X(12) VALUE "  STD DEV: ".                  
047800     05  CON-STDDEV-O PIC ZZ9.999.                                   
047900     05  FILLER      PIC X(60) VALUE SPACES.                         
048000                                                                          
048100 01  WS-CONSIST-DETAIL-REC.                                          
048200     05  FILLER      PIC X(10) VALUE "  RANGE: ".                    
048300     05  COND-RANGE-O PIC ZZ9.999.                                   
048400     05  FILLER      PIC X(08) VALUE "  CV: ".                       
048500     05  COND-CV-O   PIC ZZ9.99.                                     
048600     05  FILLER      PIC X(01) VALUE "%".                            
048700     05  FILLER      PIC X(90) VALUE SPACES.                         
048800                                                                          
048900 01  WS-RISK-REC.                                                    
049000     05  FILLER      PIC X(15) VALUE "RISK INDEX: ".                 
049100     05  RSK-SCORE-O PIC Z9.9.                                       
049200     05  FILLER      PIC X(02) VALUE "  ".                           
049300     05  RSK-RATING-O PIC X(17).                                     
049400     05  FILLER      PIC X(75) VALUE SPACES.                         
049500                                                                          
049600 01  WS-RISK-DETAIL-REC.                                             
049700     05  FILLER      PIC X(10) VALUE "  BRAKE: ".                    
049800     05  RSKD-BRAKE-O PIC Z9.9.                                      
049900     05  FILLER      PIC X(13) VALUE "  THROTTLE: ".                 
050000     05  RSKD-THROT-O PIC Z9.9.                                      
050100     05  FILLER      PIC X(11) VALUE "  CORNER: ".                   
050200     05  RSKD-CORNER-O PIC Z9.9.                                     
050300     05  FILLER      PIC X(75) VALUE SPACES.                         
050400                                                                          
050500 01  WS-OPTIMAL-REC.                                                 
050600     05  FILLER      PIC X(20) VALUE "OPTIMAL LAP: ".                
050700     05  OPT-TIME-O  PIC X(10).                                      
050800     05  FILLER      PIC X(18) VALUE "  ACTUAL BEST: ".              
050900     05  OPT-BEST-O  PIC X(10).                                      
051000     05  FILLER      PIC X(20) VALUE "  POTENTIAL GAIN: ".           
051100     05  OPT-GAIN-O  PIC +ZZ9.999.                                   
051200     05  FILLER      PIC X(41) VALUE SPACES.                         
051300                                                                          
051400 01  WS-GAP-DETAIL-REC.                                              
051500     05  FILLER      PIC X(12) VALUE "  GAP IN ".                    
051600     05  GAP-SECTOR-O PIC X(04).                                     
051700     05  FILLER      PIC X(04) VALUE ": ".                           
051800     05  GAP-VALUE-O  PIC ZZ9.999.                                   
051900     05  FILLER      PIC X(02) VALUE " S".                           
052000     05  FILLER      PIC X(107) VALUE SPACES.                        
052100                                                                          
052200 01  WS-RECOMMEND-HDR-REC.                                           
052300     05  FILLER      PIC X(30) VALUE                                 
052400                           "*** RECOMMENDATIONS ***".                
052500     05  FILLER      PIC X(102) VALUE SPACES.                        
052600                                                                          
052700 01  WS-RECOMMEND-REC.                                               
052800     05  REC-NUMBER-O PIC 9.                                         
052900     05  FILLER      PIC X(02) VALUE ". ".                           
053000     05  REC-TEXT-O  PIC X(95).                                      
053100     05  FILLER      PIC X(34) VALUE SPACES.                         
053200                                                                          
053300 01  WS-TECH-HDR-REC.                                                
053400     05  FILLER      PIC X(30) VALUE                                 
053500                           "*** TECHNICAL INSIGHTS ***".             
053600     05  FILLER      PIC X(102) VALUE SPACES.                        
053700                                                                          
053800 01  WS-TECH-SPEED-REC.                                              
053900     05  FILLER      PIC X(20) VALUE "AVG SPEED: ".                  
054000     05  TEC-AVG-SPEED-O PIC ZZ9.9.                                  
054100     05  FILLER      PIC X(10) VALUE " KPH".                         
054200     05  FILLER      PIC X(20) VALUE "  PEAK SPEED: ".               
054300     05  TEC-PEAK-SPEED-O PIC ZZ9.9.                                 
054400     05  FILLER      PIC X(06) VALUE " KPH".                         
054500     05  FILLER      PIC X(66) VALUE SPACES.                         
054600                                                                          
054700 01  WS-TECH-BRAKE-REC.                                              
054800     05  FILLER      PIC X(20) VALUE "PEAK BRAKING: ".               
054900     05  TEC-PEAK-BRAKE-O PIC ZZ9.99.                                
055000     05  FILLER      PIC X(04) VALUE " BAR".                         
055100     05  FILLER      PIC X(24) VALUE "  HEAVY-BRAKING PCT: ".        
055200     05  TEC-HEAVY-PCT-O  PIC ZZ9.99.                                
055300     05  FILLER      PIC X(01) VALUE "%".                            
055400     05  FILLER      PIC X(75) VALUE SPACES.                         
055500                                                                          
055600 01  WS-TECH-GFORCE-REC.                                             
055700     05  FILLER      PIC X(20) VALUE "MAX BRAKING-G: ".              
055800     05  TEC-MAX-BRAKE-G-O PIC Z9.99.                                
055900     05  FILLER      PIC X(20) VALUE "  MAX LATERAL-G: ".            
056000     05  TEC-MAX-LAT-G-O   PIC Z9.99.                                
056100     05  FILLER      PIC X(76) VALUE SPACES.                         
056200                                                                          
056300 COPY ABENDREC.                                                      
056400** QSAM FILE                                                         
056500                                                                          
056600 PROCEDURE DIVISION.                                                 
056700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                         
056800     PERFORM 100-PASS-A-LAP-STATS THRU 100-EXIT                      
056900             UNTIL NO-MORE-LAPS.                                     
057000     PERFORM 150-CALC-TRAJECTORY-RTN THRU 150-EXIT.                  
057100     PERFORM 160-CALC-STINT-RTN THRU 160-EXIT                        
057200             VARYING LAPS-IDX FROM 1 BY 1                            
057300             UNTIL LAPS-IDX > LAP-ROW-COUNT - 2.                     
057400     PERFORM 170-CALC-BREAKTHRU-RTN THRU 170-EXIT.                   
057500     PERFORM 180-CALC-CONSIST-RTN THRU 180-EXIT.                     
057600     PERFORM 200-PASS-B-SECTOR-STATS THRU 200-EXIT                   
057700             UNTIL NO-MORE-SECTORS.                                  
057800     PERFORM 250-CALC-SECTOR-INSIGHTS THRU 250-EXIT.                 
057900     PERFORM 260-RANK-SECTORS-RTN THRU 260-EXIT.                     
058000     PERFORM 270-CALC-OPTIMAL-LAP-RTN THRU 270-EXIT.                 
058050     PERFORM 280-RANK-GAPS-RTN THRU 280-EXIT.
058100     PERFORM 300-PASS-C-TELEMETRY THRU 300-EXIT                      
058200             UNTIL NO-MORE-TELM-DATA OR TC-TRAILER-REC.              
058300     PERFORM 350-CALC-RISK-RTN THRU 350-EXIT.                        
058400     PERFORM 380-BUILD-RECOMMEND-RTN THRU 380-EXIT.                  
058500     PERFORM 500-PRINT-REPORT THRU 500-EXIT.                         
058600     PERFORM 900-CLEANUP THRU 900-EXIT.                              
058700     MOVE ZERO TO RETURN-CODE.                                       
058800     GOBACK.                                                         
058900                                                                          
059000 000-HOUSEKEEPING.                                                   
059100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                           
059200     DISPLAY "******** BEGIN JOB LAPSTORY ********".                 
059300     INITIALIZE COUNTERS-AND-ACCUMULATORS,                           
059400                WS-TRAJECTORY-FIELDS,                                
059500                WS-CONSISTENCY-FIELDS,                               
059600                WS-RISK-FIELDS,                                      
059700                WS-BREAKTHRU-DETAIL-FIELDS,                          
059800                SECTOR-SUMMARY-TABLE.                                
059900     MOVE "S1  " TO SSUM-SECTOR-NAME(1).                             
060000     MOVE "S2  " TO SSUM-SECTOR-NAME(2).                             
060100     MOVE "S3  " TO SSUM-SECTOR-NAME(3).                             
060200     MOVE 999.999 TO SSUM-BEST-TIME(1) SSUM-BEST-TIME(2)             
060300                      SSUM-BEST-TIME(3).                             
060400     OPEN INPUT LAPSTAT-FILE, SECTSTAT-FILE, TELMCLN-FILE.           
060500     OPEN OUTPUT SESSRPT-FILE, SYSOUT.                               
060600     READ LAPSTAT-FILE INTO LAPSTAT-REC                              
060700         AT END                                                      
060800         MOVE "N" TO MORE-LAPS-SW                                    
060900     END-READ.                                                       
061000     IF NO-MORE-LAPS                                                 
061100         MOVE "** EMPTY LAP-STATS INPUT FILE" TO ABEND-REASON        
061200         GO TO 1000-ABEND-RTN.                                       
061300 000-EXIT.                                                           
061400     EXIT.                                                           
061500                                                                          
061600 100-PASS-A-LAP-STATS.                                               
061700     MOVE "100-PASS-A-LAP-STATS" TO PARA-NAME.                       
061800     ADD 1 TO RECORDS-READ-LAPS.                                     
061900     ADD 1 TO LAP-ROW-COUNT.                                         
062000     IF LAP-ROW-COUNT NOT > 500                                      
062100         MOVE LS-LAP-NUMBER TO LT-LAP-NUMBER(LAP-ROW-COUNT)          
062200         MOVE LS-LAP-TIME   TO LT-LAP-TIME(LAP-ROW-COUNT)            
062300         MOVE LS-AVG-SPEED  TO LT-AVG-SPEED(LAP-ROW-COUNT)           
062400         MOVE LS-MAX-SPEED  TO LT-MAX-SPEED(LAP-ROW-COUNT)           
062500         MOVE LS-DELTA-TO-BEST TO                                    
062600                         LT-DELTA-TO-BEST(LAP-ROW-COUNT).            
062700     ADD LS-LAP-NUMBER TO WS-SUM-X.                                  
062800     ADD LS-LAP-TIME   TO WS-SUM-Y.                                  
062900     COMPUTE WS-SUM-XY = WS-SUM-XY +                                 
063000         (LS-LAP-NUMBER * LS-LAP-TIME).                              
063100     COMPUTE WS-SUM-X2 = WS-SUM-X2 +                                 
063200         (LS-LAP-NUMBER * LS-LAP-NUMBER).                            
063300     IF LS-LAP-TIME < WS-BEST-LAP-TIME                               
063400         MOVE LS-LAP-TIME   TO WS-BEST-LAP-TIME                      
063500         MOVE LS-LAP-NUMBER TO WS-BEST-LAP-NUMBER                    
063600         MOVE LAP-ROW-COUNT TO WS-BEST-LAP-IDX.                      
063700     READ LAPSTAT-FILE INTO LAPSTAT-REC                              
063800         AT END                                                      
063900         MOVE "N" TO MORE-LAPS-SW                                    
064000     END-READ.                                                       
064100 100-EXIT.                                                           
064200     EXIT.                                                           
064300                                                                          
064400 150-CALC-TRAJECTORY-RTN.                                            
064500     MOVE "150-CALC-TRAJECTORY-RTN" TO PARA-NAME.                    
064600*    R7 -- FEWER THAN 3 LAPS MEANS THE SLOPE IS MEANINGLESS.      021497MM
064700     IF LAP-ROW-COUNT < 3                                            
064800         SET TREND-INSUFFICIENT TO TRUE                              
064900         GO TO 150-EXIT.                                             
065000     COMPUTE WS-SLOPE-NUM =                                          
065100         (LAP-ROW-COUNT * WS-SUM-XY) - (WS-SUM-X * WS-SUM-Y).        
065200     COMPUTE WS-SLOPE-DEN =                                          
065300         (LAP-ROW-COUNT * WS-SUM-X2) - (WS-SUM-X * WS-SUM-X).        
065400     IF WS-SLOPE-DEN = ZERO                                          
065500         SET TREND-CONSISTENT TO TRUE                                
065600         GO TO 150-EXIT.                                             
065700     COMPUTE WS-SLOPE ROUNDED = WS-SLOPE-NUM / WS-SLOPE-DEN.         
065800     IF WS-SLOPE < -0.1                                              
065900         SET TREND-IMPROVING TO TRUE                                 
066000     ELSE IF WS-SLOPE > 0.1                                          
066100         SET TREND-DECLINING TO TRUE                                 
066200     ELSE                                                            
066300         SET TREND-CONSISTENT TO TRUE.                               
066400     IF WS-SLOPE < ZERO                                              
066500         COMPUTE WS-IMPROVE-RATE ROUNDED = ZERO - WS-SLOPE           
066600     ELSE                                                            
066700         MOVE WS-SLOPE TO WS-IMPROVE-RATE.                           
066800 150-EXIT.                                                           
066900     EXIT.                                                           
067000                                                                          
067100 160-CALC-STINT-RTN.                                                 
067200     MOVE "160-CALC-STINT-RTN" TO PARA-NAME.                         
067300*    FASTEST 3-CONSECUTIVE-LAP STINT -- SLIDE A 3-LAP WINDOW      021497MM
067400*    ACROSS THE TABLE IN LAP ORDER, KEEP THE LOWEST MEAN.         021497MM
067500     COMPUTE WS-STINT-SUM =                                          
067600         LT-LAP-TIME(LAPS-IDX) + LT-LAP-TIME(LAPS-IDX + 1)           
067700                                + LT-LAP-TIME(LAPS-IDX + 2).         
067800     COMPUTE WS-STINT-MEAN ROUNDED = WS-STINT-SUM / 3.               
067900     IF WS-STINT-MEAN < WS-STINT-BEST-MEAN                           
068000         MOVE WS-STINT-MEAN TO WS-STINT-BEST-MEAN                    
068100         MOVE LT-LAP-NUMBER(LAPS-IDX) TO WS-STINT-START-LAP          
068200         MOVE LT-LAP-NUMBER(LAPS-IDX + 2)                            
068300                             TO WS-STINT-END-LAP.                    
068400 160-EXIT.                                                           
068500     EXIT.                                                           
068600                                                                          
068700 170-CALC-BREAKTHRU-RTN.                                             
068800     MOVE "170-CALC-BREAKTHRU-RTN" TO PARA-NAME.                     
068900*    R8 -- FIRST LAP-TO-LAP IMPROVEMENT OVER 0.3S IN ORDER IS     021497MM
069000*    THE BREAKTHROUGH.  NONE FOUND MEANS REPORT THE BEST LAP      021497MM
069100*    INSTEAD, IMPROVEMENT ZERO.                                   021497MM
069200     SET LAPS-IDX TO 2.                                              
069300     PERFORM 175-TEST-ONE-LAP-RTN THRU 175-EXIT                      
069400             VARYING LAPS-IDX FROM 2 BY 1                            
069500             UNTIL LAPS-IDX > LAP-ROW-COUNT                          
069600             OR BT-IS-BREAKTHROUGH.                                  
069700     IF NOT BT-IS-BREAKTHROUGH                                       
069800         SET BT-IS-BEST-LAP TO TRUE                                  
069900         MOVE WS-BEST-LAP-NUMBER TO WS-BT-LAP-NUMBER                 
070000         MOVE ZERO TO WS-BT-IMPROVEMENT.                             
070100 170-EXIT.                                                           
070200     EXIT.                                                           
070300                                                                          
070400 175-TEST-ONE-LAP-RTN.                                               
070500     COMPUTE WS-BT-IMPROVEMENT =                                     
070600         LT-LAP-TIME(LAPS-IDX - 1) - LT-LAP-TIME(LAPS-IDX).          
070700     IF WS-BT-IMPROVEMENT > 0.3                                      
070800         SET BT-IS-BREAKTHROUGH TO TRUE                              
070900         MOVE LT-LAP-NUMBER(LAPS-IDX) TO WS-BT-LAP-NUMBER.           
071000 175-EXIT.                                                           
071100     EXIT.                                                           
071200                                                                          
071300 180-CALC-CONSIST-RTN.                                               
071400     MOVE "180-CALC-CONSIST-RTN" TO PARA-NAME.                       
071500*    R9 -- CONSISTENCY NEEDS AT LEAST 3 LAPS, SAME AS R7.         021497MM
071600     IF LAP-ROW-COUNT < 3                                            
071700         MOVE ZERO TO WS-CONSIST-SCORE                               
071800         SET CONSIST-NA TO TRUE
071900         GO TO 180-EXIT.                                             
072000     COMPUTE WS-MEAN-LAP-TIME ROUNDED =                              
072100                     WS-SUM-Y / LAP-ROW-COUNT.                       
072200     MOVE ZERO TO WS-VARIANCE.                                       
072300     PERFORM 185-ACCUM-VARIANCE-RTN THRU 185-EXIT                    
072400             VARYING LAPS-IDX FROM 1 BY 1                            
072500             UNTIL LAPS-IDX > LAP-ROW-COUNT.                         
072600     COMPUTE WS-VARIANCE ROUNDED =                                   
072700                     WS-VARIANCE / LAP-ROW-COUNT.                    
072800     MOVE WS-VARIANCE TO WK-SQRT-RADICAND WK-SQRT-GUESS.
072900     IF WK-SQRT-GUESS NOT = ZERO
073000         PERFORM 190-NEWTON-STEP THRU 190-EXIT 6 TIMES.
073100     MOVE WK-SQRT-GUESS TO WS-STD-DEV.
073200     COMPUTE WS-CV ROUNDED =                                         
073300         (WS-STD-DEV / WS-MEAN-LAP-TIME) * 100.                      
073400     MOVE ZERO TO WS-LAP-RANGE-MAX WS-LAP-RANGE-MIN.
073500     PERFORM 195-ACCUM-RANGE-RTN THRU 195-EXIT                       
073600             VARYING LAPS-IDX FROM 1 BY 1                            
073700             UNTIL LAPS-IDX > LAP-ROW-COUNT.                         
073800     PERFORM 196-SCORE-CONSISTENCY-RTN THRU 196-EXIT.                
073900 180-EXIT.                                                           
074000     EXIT.                                                           
074100                                                                          
074200 185-ACCUM-VARIANCE-RTN.                                             
074300     COMPUTE WS-VARIANCE = WS-VARIANCE +                             
074400         ((LT-LAP-TIME(LAPS-IDX) - WS-MEAN-LAP-TIME) *               
074500          (LT-LAP-TIME(LAPS-IDX) - WS-MEAN-LAP-TIME)).               
074600 185-EXIT.                                                           
074700     EXIT.                                                           
074800                                                                          
074900 190-NEWTON-STEP.                                                    
075000     MOVE WK-SQRT-GUESS TO WK-SQRT-LAST.
075100     COMPUTE WK-SQRT-GUESS ROUNDED =
075200         (WK-SQRT-LAST + (WK-SQRT-RADICAND / WK-SQRT-LAST)) / 2.
075300 190-EXIT.                                                           
075400     EXIT.                                                           
075500                                                                          
075600 195-ACCUM-RANGE-RTN.
075700     IF LAPS-IDX = 1
075750         MOVE LT-LAP-TIME(1) TO WS-LAP-RANGE-MAX
075780         MOVE LT-LAP-TIME(1) TO WS-LAP-RANGE-MIN
075900     END-IF.
076000     IF LT-LAP-TIME(LAPS-IDX) > WS-LAP-RANGE-MAX
076050         MOVE LT-LAP-TIME(LAPS-IDX) TO WS-LAP-RANGE-MAX
076080     END-IF.
076100     IF LT-LAP-TIME(LAPS-IDX) < WS-LAP-RANGE-MIN
076150         MOVE LT-LAP-TIME(LAPS-IDX) TO WS-LAP-RANGE-MIN.
076200 195-EXIT.                                                           
076300     EXIT.                                                           
076400                                                                          
076500 196-SCORE-CONSISTENCY-RTN.                                          
076600*    R9 -- THE FOUR-BAND CV SCALE, COACHING STAFF'S TABLE.        021497MM
076700*    R9 -- CONSISTENCY RANGE IS THE SPREAD BETWEEN THE SLOWEST  061201DKW
076720*    AND FASTEST LAP OF THE SESSION, NOT A STD-DEV OFFSET.       061201DKW
076740     COMPUTE WS-LAP-RANGE ROUNDED =
076760                     WS-LAP-RANGE-MAX - WS-LAP-RANGE-MIN.
076900     IF WS-CV < 0.5                                                  
077000         MOVE 10.0 TO WS-CONSIST-SCORE                               
077100     ELSE IF WS-CV < 2.0                                             
077200         COMPUTE WS-CONSIST-SCORE ROUNDED =                          
077300             10.0 - ((WS-CV - 0.5) * (2.5 / 1.5))                    
077400     ELSE IF WS-CV < 10.0                                            
077500         COMPUTE WS-CONSIST-SCORE ROUNDED =                          
077600             7.5 - ((WS-CV - 2.0) * (5.0 / 8.0))                     
077700     ELSE                                                            
077800         COMPUTE WS-CONSIST-SCORE ROUNDED =                          
077900             2.5 - ((WS-CV - 10.0) * (2.5 / 5.0))                    
078000         IF WS-CONSIST-SCORE < ZERO                                  
078100             MOVE ZERO TO WS-CONSIST-SCORE                           
078200         END-IF                                                      
078300     END-IF.                                                         
078400     IF WS-CONSIST-SCORE NOT LESS THAN 8.5                           
078500         SET CONSIST-EXCELLENT TO TRUE                               
078600     ELSE IF WS-CONSIST-SCORE NOT LESS THAN 7.0                      
078700         SET CONSIST-VGOOD TO TRUE
078800     ELSE IF WS-CONSIST-SCORE NOT LESS THAN 5.5                      
078900         SET CONSIST-GOOD TO TRUE                                    
079000     ELSE IF WS-CONSIST-SCORE NOT LESS THAN 4.0                      
079100         SET CONSIST-FAIR TO TRUE                                    
079200     ELSE                                                            
079300         SET CONSIST-WORK TO TRUE.
079400 196-EXIT.                                                           
079500     EXIT.                                                           
079600                                                                          
079700 200-PASS-B-SECTOR-STATS.                                            
079800     MOVE "200-PASS-B-SECTOR-STATS" TO PARA-NAME.                    
079900     IF RECORDS-READ-SECTORS = ZERO                                  
080000         READ SECTSTAT-FILE INTO SECTSTAT-REC                        
080100             AT END                                                  
080200             MOVE "N" TO MORE-SECTORS-SW                             
080300         END-READ                                                    
080400     END-IF.                                                         
080500     IF NO-MORE-SECTORS                                              
080600         GO TO 200-EXIT.                                             
080700     ADD 1 TO RECORDS-READ-SECTORS.                                  
080800     SET SSUM-IDX TO 1.                                              
080900     SEARCH SECT-SUM-ROW                                             
081000         AT END                                                      
081100             SET SSUM-IDX TO 3                                       
081200         WHEN SSUM-SECTOR-NAME(SSUM-IDX) = SS-SECTOR-NAME            
081300             CONTINUE                                                
081400     END-SEARCH.                                                     
081500     IF SS-SECTOR-TIME < SSUM-BEST-TIME(SSUM-IDX)                    
081600         MOVE SS-SECTOR-TIME TO SSUM-BEST-TIME(SSUM-IDX).            
081700     IF SS-SECTOR-TIME > SSUM-WORST-TIME(SSUM-IDX)                   
081800         MOVE SS-SECTOR-TIME TO SSUM-WORST-TIME(SSUM-IDX).           
081900     ADD SS-SECTOR-TIME TO SSUM-TIME-SUM(SSUM-IDX).                  
082000     ADD 1 TO SSUM-ROW-COUNT(SSUM-IDX).                              
082100     IF SS-LAP-NUMBER = WS-BEST-LAP-NUMBER                           
082200         MOVE SS-SECTOR-TIME TO SSUM-BEST-LAP-TIME(SSUM-IDX).        
082300     READ SECTSTAT-FILE INTO SECTSTAT-REC                            
082400         AT END                                                      
082500         MOVE "N" TO MORE-SECTORS-SW                                 
082600     END-READ.                                                       
082700 200-EXIT.                                                           
082800     EXIT.                                                           
082900                                                                          
083000 250-CALC-SECTOR-INSIGHTS.                                           
083100     MOVE "250-CALC-SECTOR-INSIGHTS" TO PARA-NAME.                   
083200     PERFORM 255-CALC-ONE-SECTOR-RTN THRU 255-EXIT                   
083300             VARYING SSUM-IDX FROM 1 BY 1                            
083400             UNTIL SSUM-IDX > 3.                                     
083500 250-EXIT.                                                           
083600     EXIT.                                                           
083700                                                                          
083800 255-CALC-ONE-SECTOR-RTN.                                            
083900*    R11 -- RANGE UNDER A TENTH IS A STRENGTH, UNDER THREE        021497MM
084000*    TENTHS IS NEUTRAL, ANYTHING WORSE IS A WEAKNESS.             021497MM
084100     IF SSUM-ROW-COUNT(SSUM-IDX) = ZERO                              
084200         GO TO 255-EXIT.                                             
084300     COMPUTE SSUM-AVG-TIME(SSUM-IDX) ROUNDED =                       
084400         SSUM-TIME-SUM(SSUM-IDX) / SSUM-ROW-COUNT(SSUM-IDX).         
084500     COMPUTE SSUM-RANGE(SSUM-IDX) ROUNDED =                          
084600         SSUM-WORST-TIME(SSUM-IDX) -                                 
084700                             SSUM-BEST-TIME(SSUM-IDX).               
084800     IF SSUM-RANGE(SSUM-IDX) < 0.1                                   
084900         SET SSUM-STRENGTH(SSUM-IDX) TO TRUE                         
085000     ELSE IF SSUM-RANGE(SSUM-IDX) < 0.3                              
085100         SET SSUM-NEUTRAL(SSUM-IDX) TO TRUE                          
085200     ELSE                                                            
085300         SET SSUM-WEAKNESS(SSUM-IDX) TO TRUE.                        
085400 255-EXIT.                                                           
085500     EXIT.                                                           
085600                                                                          
085700 260-RANK-SECTORS-RTN.                                               
085800     MOVE "260-RANK-SECTORS-RTN" TO PARA-NAME.                       
085900*    THREE-ROW BUBBLE SORT ON RANGE DESCENDING -- NOT WORTH       032299JS
086000*    A GENERAL SORT VERB FOR A FIXED THREE-SECTOR TRACK MAP.      032299JS
086100     MOVE 1 TO WS-SECT-RANK(1).                                      
086200     MOVE 2 TO WS-SECT-RANK(2).                                      
086300     MOVE 3 TO WS-SECT-RANK(3).                                      
086400     PERFORM 265-COMPARE-SWAP-RTN THRU 265-EXIT.                     
086500 260-EXIT.                                                           
086600     EXIT.                                                           
086700                                                                          
086800 265-COMPARE-SWAP-RTN.                                               
086900     SET SSUM-IDX TO WS-SECT-RANK(1).                                
087000     SET SSUM-IDX2 TO WS-SECT-RANK(2).                               
087100     IF SSUM-RANGE(SSUM-IDX) < SSUM-RANGE(SSUM-IDX2)                 
087200         MOVE WS-SECT-RANK(1) TO WK-ITER-CNT                         
087300         MOVE WS-SECT-RANK(2) TO WS-SECT-RANK(1)                     
087400         MOVE WK-ITER-CNT TO WS-SECT-RANK(2).                        
087500     SET SSUM-IDX TO WS-SECT-RANK(2).                                
087600     SET SSUM-IDX2 TO WS-SECT-RANK(3).                               
087700     IF SSUM-RANGE(SSUM-IDX) < SSUM-RANGE(SSUM-IDX2)                 
087800         MOVE WS-SECT-RANK(2) TO WK-ITER-CNT                         
087900         MOVE WS-SECT-RANK(3) TO WS-SECT-RANK(2)                     
088000         MOVE WK-ITER-CNT TO WS-SECT-RANK(3).                        
088100     SET SSUM-IDX TO WS-SECT-RANK(1).                                
088200     SET SSUM-IDX2 TO WS-SECT-RANK(2).                               
088300     IF SSUM-RANGE(SSUM-IDX) < SSUM-RANGE(SSUM-IDX2)                 
088400         MOVE WS-SECT-RANK(1) TO WK-ITER-CNT                         
088500         MOVE WS-SECT-RANK(2) TO WS-SECT-RANK(1)                     
088600         MOVE WK-ITER-CNT TO WS-SECT-RANK(2).                        
088700 265-EXIT.                                                           
088800     EXIT.                                                           
088900                                                                          
089000 270-CALC-OPTIMAL-LAP-RTN.                                           
089100     MOVE "270-CALC-OPTIMAL-LAP-RTN" TO PARA-NAME.                   
089200*    R12 -- OPTIMAL TIME IS THE SUM OF EACH SECTOR'S BEST.        021497MM
089300     COMPUTE WS-OPTIMAL-TIME =                                       
089400         SSUM-BEST-TIME(1) + SSUM-BEST-TIME(2) +                     
089500         SSUM-BEST-TIME(3).                                          
089600     COMPUTE WS-POTENTIAL-GAIN ROUNDED =                             
089700         WS-BEST-LAP-TIME - WS-OPTIMAL-TIME.                         
089800     PERFORM 275-CALC-GAP-RTN THRU 275-EXIT                          
089900             VARYING SSUM-IDX FROM 1 BY 1                            
090000             UNTIL SSUM-IDX > 3.                                     
090100 270-EXIT.                                                           
090200     EXIT.                                                           
090300                                                                          
090400 275-CALC-GAP-RTN.                                                   
090500     COMPUTE SSUM-GAP(SSUM-IDX) ROUNDED =                            
090600         SSUM-BEST-LAP-TIME(SSUM-IDX) -                              
090700                             SSUM-BEST-TIME(SSUM-IDX).               
090800     IF SSUM-GAP(SSUM-IDX) > 0.05                                    
090900         SET GAP-QUALIFIES(SSUM-IDX) TO TRUE.                        
091000 275-EXIT.                                                           
091100     EXIT.                                                           
091200                                                                          
091201 280-RANK-GAPS-RTN.
091203     MOVE "280-RANK-GAPS-RTN" TO PARA-NAME.
091205*    THREE-ROW BUBBLE SORT ON GAP DESCENDING, SAME SHAPE AS      091802DKW
091207*    265-COMPARE-SWAP-RTN BUT AGAINST SSUM-GAP -- 555-PRINT-GAP  091802DKW
091209*    RTN PRINTS THIS ORDER, NOT THE R11 RANGE ORDER.             091802DKW
091211     MOVE 1 TO WS-GAP-RANK(1).
091213     MOVE 2 TO WS-GAP-RANK(2).
091215     MOVE 3 TO WS-GAP-RANK(3).
091217     PERFORM 285-GAP-COMPARE-SWAP-RTN THRU 285-EXIT.
091219 280-EXIT.
091221     EXIT.
091223
091225 285-GAP-COMPARE-SWAP-RTN.
091227     SET SSUM-IDX TO WS-GAP-RANK(1).
091229     SET SSUM-IDX2 TO WS-GAP-RANK(2).
091231     IF SSUM-GAP(SSUM-IDX) < SSUM-GAP(SSUM-IDX2)
091233         MOVE WS-GAP-RANK(1) TO WK-ITER-CNT
091235         MOVE WS-GAP-RANK(2) TO WS-GAP-RANK(1)
091237         MOVE WK-ITER-CNT TO WS-GAP-RANK(2).
091239     SET SSUM-IDX TO WS-GAP-RANK(2).
091241     SET SSUM-IDX2 TO WS-GAP-RANK(3).
091243     IF SSUM-GAP(SSUM-IDX) < SSUM-GAP(SSUM-IDX2)
091245         MOVE WS-GAP-RANK(2) TO WK-ITER-CNT
091247         MOVE WS-GAP-RANK(3) TO WS-GAP-RANK(2)
091249         MOVE WK-ITER-CNT TO WS-GAP-RANK(3).
091251     SET SSUM-IDX TO WS-GAP-RANK(1).
091253     SET SSUM-IDX2 TO WS-GAP-RANK(2).
091255     IF SSUM-GAP(SSUM-IDX) < SSUM-GAP(SSUM-IDX2)
091257         MOVE WS-GAP-RANK(1) TO WK-ITER-CNT
091259         MOVE WS-GAP-RANK(2) TO WS-GAP-RANK(1)
091261         MOVE WK-ITER-CNT TO WS-GAP-RANK(2).
091263 285-EXIT.
091265     EXIT.
091267
091300 300-PASS-C-TELEMETRY.                                               
091400     MOVE "300-PASS-C-TELEMETRY" TO PARA-NAME.                       
091500     READ TELMCLN-FILE INTO TELM-CLEAN-REC                           
091600         AT END                                                      
091700         MOVE "N" TO MORE-TELM-SW                                    
091800         GO TO 300-EXIT                                              
091900     END-READ.                                                       
092000     IF TC-TRAILER-REC                                               
092100         MOVE TC-TRAILER-DISPLAY-NAME TO                             
092200                             WS-VEHICLE-DISPLAY-NAME                 
092300         GO TO 300-EXIT.                                             
092400     ADD 1 TO RECORDS-READ-TELM.                                     
092500     MOVE TC-BRAKE-FRONT TO TE-BRAKE-FRONT.                          
092600     MOVE TC-BRAKE-REAR TO TE-BRAKE-REAR.                            
092700     IF TC-BRAKE-FRONT NOT EQUAL TO ZERO                             
092800         MOVE "Y" TO TE-BRAKE-FRONT-PRESENT                          
092900     ELSE                                                            
093000         MOVE "N" TO TE-BRAKE-FRONT-PRESENT.                         
093100     IF TC-BRAKE-REAR NOT EQUAL TO ZERO                              
093200         MOVE "Y" TO TE-BRAKE-REAR-PRESENT                           
093300     ELSE                                                            
093400         MOVE "N" TO TE-BRAKE-REAR-PRESENT.                          
093500     MOVE TC-THROTTLE-PCT TO TE-THROTTLE-PCT.                        
093600     MOVE TC-ACCX-G TO TE-ACCX-G.                                    
093700     MOVE TC-ACCY-G TO TE-ACCY-G.                                    
093800     CALL 'TELMETRC' USING TELM-ENRICH-CALL-REC,                     
093900                           TE-RETURN-CD.                             
094000     IF TE-RETURN-CD NOT EQUAL TO ZERO                               
094100         MOVE "** NON-ZERO RETURN CODE FROM TELMETRC"                
094200                           TO ABEND-REASON                           
094300         GO TO 1000-ABEND-RTN.                                       
094400     PERFORM 320-ACCUM-SESSION-RISK-RTN THRU 320-EXIT.               
094500     IF TC-LAP-NUMBER = WS-BT-LAP-NUMBER                             
094600         PERFORM 330-ACCUM-BREAKTHRU-RTN THRU 330-EXIT.              
094700 300-EXIT.                                                           
094800     EXIT.                                                           
094900                                                                          
095000 320-ACCUM-SESSION-RISK-RTN.                                         
095100*    R10 -- SESSION-WIDE RISK FIGURES, EVERY SAMPLE ON FILE.      021497MM
095200     ADD 1 TO WS-TELM-SAMPLE-CNT.                                    
095300     IF TE-BRAKE-INTENSITY > 50.0                                    
095400         ADD 1 TO WS-HEAVY-BRAKE-CNT.                                
095500     IF TC-THROTTLE-PCT > 90.0                                       
095600         ADD 1 TO WS-FULL-THROTTLE-CNT.                              
095700     ADD TC-SPEED-KPH TO WS-SPEED-SUM.                               
095800     COMPUTE WS-SPEED-SUM-SQ ROUNDED = WS-SPEED-SUM-SQ +             
095900         (TC-SPEED-KPH * TC-SPEED-KPH).                              
096000     IF TC-SPEED-KPH > WS-MAX-SPEED-SESSION                          
096100         MOVE TC-SPEED-KPH TO WS-MAX-SPEED-SESSION.                  
096200     IF TE-BRAKE-INTENSITY > WS-PEAK-BRAKE-INTENS                    
096300         MOVE TE-BRAKE-INTENSITY TO WS-PEAK-BRAKE-INTENS.            
096400     IF TE-ACCX-G < WS-MIN-ACCX-G                                    
096500         MOVE TE-ACCX-G TO WS-MIN-ACCX-G.                            
096600     IF TE-ACCY-G < ZERO                                             
096700         IF (ZERO - TE-ACCY-G) > WS-MAX-ABS-ACCY-G                   
096800             COMPUTE WS-MAX-ABS-ACCY-G = ZERO - TE-ACCY-G            
096900         END-IF                                                      
097000     ELSE                                                            
097100         IF TE-ACCY-G > WS-MAX-ABS-ACCY-G                            
097200             MOVE TE-ACCY-G TO WS-MAX-ABS-ACCY-G                     
097300         END-IF                                                      
097400     END-IF.                                                         
097500 320-EXIT.                                                           
097600     EXIT.                                                           
097700                                                                          
097800 330-ACCUM-BREAKTHRU-RTN.                                            
097900*    R8 -- BRAKE/THROTTLE DETAIL FOR THE BREAKTHROUGH LAP.        021497MM
098000     ADD 1 TO WS-BT-SAMPLE-CNT.                                      
098100     ADD TE-BRAKE-INTENSITY TO WS-BT-BRAKE-SUM.                      
098200     IF TE-BRAKE-INTENSITY > WS-BT-BRAKE-MAX                         
098300         MOVE TE-BRAKE-INTENSITY TO WS-BT-BRAKE-MAX.                 
098400     IF TC-THROTTLE-PCT > 90.0                                       
098500         ADD 1 TO WS-BT-FULL-THROTTLE-CNT.                           
098600 330-EXIT.                                                           
098700     EXIT.                                                           
098800                                                                          
098900 350-CALC-RISK-RTN.                                                  
099000     MOVE "350-CALC-RISK-RTN" TO PARA-NAME.                          
099100     IF WS-BT-SAMPLE-CNT > ZERO                                      
099200         COMPUTE WS-BT-BRAKE-MEAN ROUNDED =                          
099300             WS-BT-BRAKE-SUM / WS-BT-SAMPLE-CNT                      
099400         COMPUTE WS-BT-FULL-THROTTLE-PCT ROUNDED =                   
099500             (WS-BT-FULL-THROTTLE-CNT / WS-BT-SAMPLE-CNT)            
099600                                                  * 100.             
099700     IF WS-TELM-SAMPLE-CNT = ZERO                                    
099800         MOVE 5.0 TO WS-BRAKE-COMPONENT WS-THROTTLE-COMPONENT        
099900                     WS-CORNER-COMPONENT                             
100000         GO TO 355-SCORE-RISK-RTN.                                   
100100     COMPUTE WS-HEAVY-BRAKE-PCT ROUNDED =                            
100200         (WS-HEAVY-BRAKE-CNT / WS-TELM-SAMPLE-CNT) * 100.            
100300     COMPUTE WS-FULL-THROTTLE-PCT ROUNDED =                          
100400         (WS-FULL-THROTTLE-CNT / WS-TELM-SAMPLE-CNT) * 100.          
100500     COMPUTE WS-SPEED-MEAN ROUNDED =                                 
100600         WS-SPEED-SUM / WS-TELM-SAMPLE-CNT.                          
100700     COMPUTE WS-SPEED-VARIANCE ROUNDED =                             
100800         (WS-SPEED-SUM-SQ / WS-TELM-SAMPLE-CNT) -                    
100900         (WS-SPEED-MEAN * WS-SPEED-MEAN).                            
101000     IF WS-SPEED-VARIANCE < ZERO                                     
101100         MOVE ZERO TO WS-SPEED-VARIANCE.                             
101200     MOVE WS-SPEED-VARIANCE TO WK-SQRT-RADICAND WK-SQRT-GUESS.
101300     IF WK-SQRT-GUESS NOT = ZERO                                     
101400         PERFORM 190-NEWTON-STEP THRU 190-EXIT 6 TIMES.              
101500     MOVE WK-SQRT-GUESS TO WS-SPEED-STDDEV.                          
101600     IF WS-SPEED-MEAN = ZERO                                         
101700         MOVE ZERO TO WS-SPEED-CV                                    
101800     ELSE                                                            
101900         COMPUTE WS-SPEED-CV ROUNDED =                               
102000             (WS-SPEED-STDDEV / WS-SPEED-MEAN) * 100.                
102100     COMPUTE WS-BRAKE-COMPONENT ROUNDED =                            
102200         WS-HEAVY-BRAKE-PCT * 2.                                     
102300     IF WS-BRAKE-COMPONENT > 10.0                                    
102400         MOVE 10.0 TO WS-BRAKE-COMPONENT.                            
102500     COMPUTE WS-THROTTLE-COMPONENT ROUNDED =                         
102600         WS-FULL-THROTTLE-PCT / 5.                                   
102700     IF WS-THROTTLE-COMPONENT > 10.0                                 
102800         MOVE 10.0 TO WS-THROTTLE-COMPONENT.                         
102900     COMPUTE WS-CORNER-COMPONENT ROUNDED = WS-SPEED-CV / 2.          
103000     IF WS-CORNER-COMPONENT > 10.0                                   
103100         MOVE 10.0 TO WS-CORNER-COMPONENT.                           
103200 355-SCORE-RISK-RTN.                                                 
103300     COMPUTE WS-RISK-SCORE ROUNDED =                                 
103400         (WS-BRAKE-COMPONENT * 0.4) +                                
103500         (WS-THROTTLE-COMPONENT * 0.3) +                             
103600         (WS-CORNER-COMPONENT * 0.3).                                
103700     IF WS-RISK-SCORE NOT LESS THAN 8.0                              
103800         SET RISK-VAGGR TO TRUE                                  
103900     ELSE IF WS-RISK-SCORE NOT LESS THAN 6.5                         
104000         SET RISK-AGGR TO TRUE                                 
104100     ELSE IF WS-RISK-SCORE NOT LESS THAN 5.0                         
104200         SET RISK-BAL TO TRUE                                   
104300     ELSE IF WS-RISK-SCORE NOT LESS THAN 3.5                         
104400         SET RISK-CONS TO TRUE                               
104500     ELSE                                                            
104600         SET RISK-VCONS TO TRUE.                                 
104700 350-EXIT.                                                           
104800     EXIT.                                                           
104900                                                                          
105000 380-BUILD-RECOMMEND-RTN.                                            
105100     MOVE "380-BUILD-RECOMMEND-RTN" TO PARA-NAME.                    
105200*    R13 -- UP TO THREE LINES, THIS PRIORITY ORDER, PER THE       021497MM
105300*    COACHING STAFF'S SPEC MEMO.                                  021497MM
105400     SET SSUM-IDX TO WS-SECT-RANK(1).                                
105500     IF SSUM-RANGE(SSUM-IDX) > 0.3 AND WS-RECOMMEND-CNT < 3          
105600         COMPUTE WS-EST-POTENTIAL ROUNDED =                          
105700             SSUM-RANGE(SSUM-IDX) * 0.6                              
105800         ADD 1 TO WS-RECOMMEND-CNT                                   
105900         STRING "FOCUS ON SECTOR " DELIMITED BY SIZE                 
106000                SSUM-SECTOR-NAME(SSUM-IDX) DELIMITED BY SIZE         
106100                " -- RANGE " DELIMITED BY SIZE                       
106200                " IS WIDE, EST POTENTIAL GAIN NOTED ABOVE"           
106300                             DELIMITED BY SIZE                       
106400                INTO WS-RECOMMEND-LINE(WS-RECOMMEND-CNT).            
106500     IF WS-CONSIST-SCORE < 7.0 AND WS-RECOMMEND-CNT < 3              
106600         ADD 1 TO WS-RECOMMEND-CNT                                   
106700         STRING "WORK ON CONSISTENCY -- SCORE AND LAP RANGE "        
106800                             DELIMITED BY SIZE                       
106900                "SHOWN IN THE ANALYTICS BLOCK ABOVE"                 
107000                             DELIMITED BY SIZE                       
107100                INTO WS-RECOMMEND-LINE(WS-RECOMMEND-CNT).            
107200     IF WS-RECOMMEND-CNT < 3                                         
107300         IF WS-RISK-SCORE > 8.0 AND WS-CONSIST-SCORE < 6.0           
107400             ADD 1 TO WS-RECOMMEND-CNT                               
107500             STRING "REDUCE RISK -- AGGRESSIVE INPUTS ARE"           
107600                                 DELIMITED BY SIZE                   
107700                    "PAYING OFF IN LAP TIME CONSISTENCY"             
107800                                 DELIMITED BY SIZE                   
107900                    INTO WS-RECOMMEND-LINE(WS-RECOMMEND-CNT)         
108000         ELSE IF WS-RISK-SCORE < 4.0                                 
108100             ADD 1 TO WS-RECOMMEND-CNT                               
108200             STRING "ROOM TO EXPLORE THE LIMITS FURTHER -- "         
108300                                 DELIMITED BY SIZE                   
108400                    "RISK INDEX IS ON THE CONSERVATIVE SIDE"         
108500                                 DELIMITED BY SIZE                   
108600                    INTO WS-RECOMMEND-LINE(WS-RECOMMEND-CNT)         
108700         END-IF                                                      
108800     END-IF.                                                         
108900     IF TREND-DECLINING AND WS-RECOMMEND-CNT < 3                     
109000         ADD 1 TO WS-RECOMMEND-CNT                                   
109100         STRING "REVIEW TIRE MANAGEMENT -- LAP TIMES ARE "           
109200                             DELIMITED BY SIZE                       
109300                "TRENDING SLOWER OVER THE SESSION"                   
109400                             DELIMITED BY SIZE                       
109500                INTO WS-RECOMMEND-LINE(WS-RECOMMEND-CNT).            
109600     IF WS-RECOMMEND-CNT = ZERO                                      
109700         MOVE 1 TO WS-RECOMMEND-CNT                                  
109800         MOVE "STRONG OVERALL PERFORMANCE -- NO MAJOR"               
109900           & "FLAGGED THIS SESSION"                                  
110000                           TO WS-RECOMMEND-LINE(1).                  
110100 380-EXIT.                                                           
110200     EXIT.                                                           
110300                                                                          
110400 500-PRINT-REPORT.                                                   
110500     MOVE "500-PRINT-REPORT" TO PARA-NAME.                           
110600     PERFORM 510-PRINT-HEADER-RTN THRU 510-EXIT.                     
110700     PERFORM 520-PRINT-LAP-DETAIL-RTN THRU 520-EXIT                  
110800             VARYING LAPS-IDX FROM 1 BY 1                            
110900             UNTIL LAPS-IDX > LAP-ROW-COUNT.                         
111000     PERFORM 530-PRINT-LAP-TOTALS-RTN THRU 530-EXIT.                 
111100     PERFORM 540-PRINT-SECTOR-RTN THRU 540-EXIT.                     
111200     PERFORM 550-PRINT-ANALYTICS-RTN THRU 550-EXIT.                  
111300     PERFORM 560-PRINT-RECOMMEND-RTN THRU 560-EXIT.                  
111400     PERFORM 570-PRINT-TECH-INSIGHTS-RTN THRU 570-EXIT.              
111500 500-EXIT.                                                           
111600     EXIT.                                                           
111700                                                                          
111800 510-PRINT-HEADER-RTN.                                               
111900     MOVE "510-PRINT-HEADER-RTN" TO PARA-NAME.                       
112000     MOVE PAGE-NUMBER TO PAGE-NBR-O.                                 
112100     WRITE RPT-REC FROM WS-TITLE-LINE                                
112200         AFTER ADVANCING NEXT-PAGE.                                  
112300     MOVE WS-TRACK-NAME TO TRACK-NAME-O.                             
112400     WRITE RPT-REC FROM WS-TRACK-LINE                                
112500         AFTER ADVANCING 1.                                          
112600     MOVE WS-VEHICLE-DISPLAY-NAME TO VEHICLE-NAME-O.                 
112700     WRITE RPT-REC FROM WS-VEHICLE-LINE                              
112800         AFTER ADVANCING 1.                                          
112900     WRITE RPT-REC FROM WS-BLANK-LINE                                
113000         AFTER ADVANCING 1.                                          
113100     WRITE RPT-REC FROM WS-LAP-COLM-HDR-REC                          
113200         AFTER ADVANCING 1.                                          
113300 510-EXIT.                                                           
113400     EXIT.                                                           
113500                                                                          
113600 520-PRINT-LAP-DETAIL-RTN.                                           
113700     MOVE "520-PRINT-LAP-DETAIL-RTN" TO PARA-NAME.                   
113800     MOVE LT-LAP-NUMBER(LAPS-IDX) TO LD-LAP-NUMBER-O.                
113900     MOVE "F" TO LF-FUNCTION-SW.                                     
114000     MOVE LT-LAP-TIME(LAPS-IDX) TO LF-LAP-TIME.                      
114100     MOVE "N" TO LF-LAP-TIME-MISSING.                                
114200     CALL 'LAPFMT' USING LAPFMT-CALL-REC, LF-RETURN-LTH.             
114300     MOVE LF-TIME-DISPLAY TO LD-TIME-O.                              
114400     MOVE LT-DELTA-TO-BEST(LAPS-IDX) TO LD-DELTA-O.                  
114500     MOVE LT-AVG-SPEED(LAPS-IDX) TO LD-AVG-SPEED-O.                  
114600     MOVE LT-MAX-SPEED(LAPS-IDX) TO LD-MAX-SPEED-O.                  
114700     MOVE "P" TO LF-FUNCTION-SW.                                     
114800     MOVE WS-BEST-LAP-TIME TO LF-BEST-LAP-TIME.                      
114900     CALL 'LAPFMT' USING LAPFMT-CALL-REC, LF-RETURN-LTH.             
115000     MOVE LF-PACE-CATEGORY TO LD-PACE-O.                             
115100     WRITE RPT-REC FROM WS-LAP-DETAIL-REC                            
115200         AFTER ADVANCING 1.                                          
115300     ADD 1 TO LINES-WRITTEN.                                         
115400     IF LINES-WRITTEN > 45                                           
115500         PERFORM 580-PAGE-BREAK-RTN THRU 580-EXIT.                   
115600 520-EXIT.                                                           
115700     EXIT.                                                           
115800                                                                          
115900 530-PRINT-LAP-TOTALS-RTN.                                           
116000     MOVE "530-PRINT-LAP-TOTALS-RTN" TO PARA-NAME.                   
116100     WRITE RPT-REC FROM WS-BLANK-LINE                                
116200         AFTER ADVANCING 1.                                          
116300     MOVE LAP-ROW-COUNT TO LT-COUNT-O.                               
116400     MOVE WS-BEST-LAP-NUMBER TO LT-BEST-LAP-O.                       
116500     MOVE "F" TO LF-FUNCTION-SW.                                     
116600     MOVE WS-BEST-LAP-TIME TO LF-LAP-TIME.                           
116700     MOVE "N" TO LF-LAP-TIME-MISSING.                                
116800     CALL 'LAPFMT' USING LAPFMT-CALL-REC, LF-RETURN-LTH.             
116900     MOVE LF-TIME-DISPLAY TO LT-BEST-TIME-O.                         
117000     MOVE WS-MEAN-LAP-TIME TO LF-LAP-TIME.                           
117100     CALL 'LAPFMT' USING LAPFMT-CALL-REC, LF-RETURN-LTH.             
117200     MOVE LF-TIME-DISPLAY TO LT-AVG-TIME-O.                          
117300     WRITE RPT-REC FROM WS-LAP-TOTALS-REC                            
117400         AFTER ADVANCING 1.                                          
117500 530-EXIT.                                                           
117600     EXIT.                                                           
117700                                                                          
117800 540-PRINT-SECTOR-RTN.                                               
117900     MOVE "540-PRINT-SECTOR-RTN" TO PARA-NAME.                       
118000     WRITE RPT-REC FROM WS-BLANK-LINE                                
118100         AFTER ADVANCING 1.                                          
118200     WRITE RPT-REC FROM WS-SECTOR-COLM-HDR-REC                       
118300         AFTER ADVANCING 1.                                          
118400     PERFORM 545-PRINT-ONE-SECTOR-RTN THRU 545-EXIT                  
118500             VARYING WK-ITER-CNT FROM 1 BY 1                         
118600             UNTIL WK-ITER-CNT > 3.                                  
118700 540-EXIT.                                                           
118800     EXIT.                                                           
118900                                                                          
119000 545-PRINT-ONE-SECTOR-RTN.                                           
119100     SET SSUM-IDX TO WS-SECT-RANK(WK-ITER-CNT).                      
119200     MOVE SSUM-SECTOR-NAME(SSUM-IDX) TO SD-SECTOR-NAME-O.            
119300     MOVE SSUM-BEST-TIME(SSUM-IDX) TO SD-BEST-O.                     
119400     MOVE SSUM-WORST-TIME(SSUM-IDX) TO SD-WORST-O.                   
119500     MOVE SSUM-AVG-TIME(SSUM-IDX) TO SD-AVG-O.                       
119600     MOVE SSUM-RANGE(SSUM-IDX) TO SD-RANGE-O.                        
119700     MOVE SSUM-CLASS(SSUM-IDX) TO SD-CLASS-O.                        
119800     WRITE RPT-REC FROM WS-SECTOR-DETAIL-REC                         
119900         AFTER ADVANCING 1.                                          
120000 545-EXIT.                                                           
120100     EXIT.                                                           
120200                                                                          
120300 550-PRINT-ANALYTICS-RTN.                                            
120400     MOVE "550-PRINT-ANALYTICS-RTN" TO PARA-NAME.                    
120500     WRITE RPT-REC FROM WS-BLANK-LINE                                
120600         AFTER ADVANCING 1.                                          
120700     WRITE RPT-REC FROM WS-ANALYTICS-HDR-REC                         
120800         AFTER ADVANCING 1.                                          
120900     MOVE WS-TREND TO TRJ-TREND-O.                                   
121000     MOVE WS-IMPROVE-RATE TO TRJ-RATE-O.                             
121100     WRITE RPT-REC FROM WS-TRAJECTORY-REC                            
121200         AFTER ADVANCING 1.                                          
121300     IF LAP-ROW-COUNT NOT < 3                                        
121400         MOVE WS-STINT-START-LAP TO STI-START-O                      
121500         MOVE WS-STINT-END-LAP TO STI-END-O                          
121600         MOVE "F" TO LF-FUNCTION-SW                                  
121700         MOVE WS-STINT-BEST-MEAN TO LF-LAP-TIME                      
121800         MOVE "N" TO LF-LAP-TIME-MISSING                             
121900         CALL 'LAPFMT' USING LAPFMT-CALL-REC, LF-RETURN-LTH          
122000         MOVE LF-TIME-DISPLAY TO STI-MEAN-O                          
122100         WRITE RPT-REC FROM WS-STINT-REC                             
122200             AFTER ADVANCING 1.                                      
122300     MOVE WS-BT-LAP-NUMBER TO BT-LAP-O.                              
122400     MOVE WS-BT-IMPROVEMENT TO BT-IMPROVE-O.                         
122500     WRITE RPT-REC FROM WS-BREAKTHRU-REC                             
122600         AFTER ADVANCING 1.                                          
122700     IF WS-BT-SAMPLE-CNT > ZERO                                      
122800         MOVE WS-BT-BRAKE-MAX TO BTD-MAX-BRAKE-O                     
122900         MOVE WS-BT-BRAKE-MEAN TO BTD-MEAN-BRAKE-O                   
123000         MOVE WS-BT-FULL-THROTTLE-PCT TO BTD-FULL-THROT-O            
123100         WRITE RPT-REC FROM WS-BREAKTHRU-DETAIL-REC                  
123200             AFTER ADVANCING 1.                                      
123300     MOVE WS-CONSIST-SCORE TO CON-SCORE-O.                           
123400     MOVE WS-CONSIST-RATING TO CON-RATING-O.                         
123500     MOVE WS-STD-DEV TO CON-STDDEV-O.                                
123600     WRITE RPT-REC FROM WS-CONSIST-REC                               
123700         AFTER ADVANCING 1.                                          
123800     MOVE WS-LAP-RANGE TO COND-RANGE-O.                              
123900     MOVE WS-CV TO COND-CV-O.                                        
124000     WRITE RPT-REC FROM WS-CONSIST-DETAIL-REC                        
124100         AFTER ADVANCING 1.                                          
124200     MOVE WS-RISK-SCORE TO RSK-SCORE-O.                              
124300     MOVE WS-RISK-RATING TO RSK-RATING-O.                            
124400     WRITE RPT-REC FROM WS-RISK-REC                                  
124500         AFTER ADVANCING 1.                                          
124600     MOVE WS-BRAKE-COMPONENT TO RSKD-BRAKE-O.                        
124700     MOVE WS-THROTTLE-COMPONENT TO RSKD-THROT-O.                     
124800     MOVE WS-CORNER-COMPONENT TO RSKD-CORNER-O.                      
124900     WRITE RPT-REC FROM WS-RISK-DETAIL-REC                           
125000         AFTER ADVANCING 1.                                          
125100     MOVE "F" TO LF-FUNCTION-SW.                                     
125200     MOVE WS-OPTIMAL-TIME TO LF-LAP-TIME.                            
125300     MOVE "N" TO LF-LAP-TIME-MISSING.                                
125400     CALL 'LAPFMT' USING LAPFMT-CALL-REC, LF-RETURN-LTH.             
125500     MOVE LF-TIME-DISPLAY TO OPT-TIME-O.                             
125600     MOVE WS-BEST-LAP-TIME TO LF-LAP-TIME.                           
125700     CALL 'LAPFMT' USING LAPFMT-CALL-REC, LF-RETURN-LTH.             
125800     MOVE LF-TIME-DISPLAY TO OPT-BEST-O.                             
125900     MOVE WS-POTENTIAL-GAIN TO OPT-GAIN-O.                           
126000     WRITE RPT-REC FROM WS-OPTIMAL-REC                               
126100         AFTER ADVANCING 1.                                          
126200     PERFORM 555-PRINT-GAP-RTN THRU 555-EXIT                         
126300             VARYING WK-ITER-CNT FROM 1 BY 1                         
126400             UNTIL WK-ITER-CNT > 3.                                  
126500 550-EXIT.                                                           
126600     EXIT.                                                           
126700                                                                          
126800 555-PRINT-GAP-RTN.                                                  
126900     SET SSUM-IDX TO WS-GAP-RANK(WK-ITER-CNT).                      
127000     IF GAP-QUALIFIES(SSUM-IDX)                                      
127100         MOVE SSUM-SECTOR-NAME(SSUM-IDX) TO GAP-SECTOR-O             
127200         MOVE SSUM-GAP(SSUM-IDX) TO GAP-VALUE-O                      
127300         WRITE RPT-REC FROM WS-GAP-DETAIL-REC                        
127400             AFTER ADVANCING 1.                                      
127500 555-EXIT.                                                           
127600     EXIT.                                                           
127700                                                                          
127800 560-PRINT-RECOMMEND-RTN.                                            
127900     MOVE "560-PRINT-RECOMMEND-RTN" TO PARA-NAME.                    
128000     WRITE RPT-REC FROM WS-BLANK-LINE                                
128100         AFTER ADVANCING 1.                                          
128200     WRITE RPT-REC FROM WS-RECOMMEND-HDR-REC                         
128300         AFTER ADVANCING 1.                                          
128400     PERFORM 565-PRINT-ONE-RECOMMEND-RTN THRU 565-EXIT               
128500             VARYING WK-ITER-CNT FROM 1 BY 1                         
128600             UNTIL WK-ITER-CNT > WS-RECOMMEND-CNT.                   
128700 560-EXIT.                                                           
128800     EXIT.                                                           
128900                                                                          
129000 565-PRINT-ONE-RECOMMEND-RTN.                                        
129100     MOVE WK-ITER-CNT TO REC-NUMBER-O.                               
129200     MOVE WS-RECOMMEND-LINE(WK-ITER-CNT) TO REC-TEXT-O.              
129300     WRITE RPT-REC FROM WS-RECOMMEND-REC                             
129400         AFTER ADVANCING 1.                                          
129500 565-EXIT.                                                           
129600     EXIT.                                                           
129700                                                                          
129800 570-PRINT-TECH-INSIGHTS-RTN.                                        
129900     MOVE "570-PRINT-TECH-INSIGHTS-RTN" TO PARA-NAME.                
130000     WRITE RPT-REC FROM WS-BLANK-LINE                                
130100         AFTER ADVANCING 1.                                          
130200     WRITE RPT-REC FROM WS-TECH-HDR-REC                              
130300         AFTER ADVANCING 1.                                          
130400     MOVE WS-SPEED-MEAN TO TEC-AVG-SPEED-O.                          
130500     MOVE WS-MAX-SPEED-SESSION TO TEC-PEAK-SPEED-O.                  
130600     WRITE RPT-REC FROM WS-TECH-SPEED-REC                            
130700         AFTER ADVANCING 1.                                          
130800     MOVE WS-PEAK-BRAKE-INTENS TO TEC-PEAK-BRAKE-O.                  
130900     MOVE WS-HEAVY-BRAKE-PCT TO TEC-HEAVY-PCT-O.                     
131000     WRITE RPT-REC FROM WS-TECH-BRAKE-REC                            
131100         AFTER ADVANCING 1.                                          
131200     IF WS-MIN-ACCX-G < ZERO                                         
131300         COMPUTE TEC-MAX-BRAKE-G-O = ZERO - WS-MIN-ACCX-G            
131400     ELSE                                                            
131500         MOVE ZERO TO TEC-MAX-BRAKE-G-O.                             
131600     MOVE WS-MAX-ABS-ACCY-G TO TEC-MAX-LAT-G-O.                      
131700     WRITE RPT-REC FROM WS-TECH-GFORCE-REC                           
131800         AFTER ADVANCING 1.                                          
131900 570-EXIT.                                                           
132000     EXIT.                                                           
132100                                                                          
132200 580-PAGE-BREAK-RTN.                                                 
132300     MOVE "580-PAGE-BREAK-RTN" TO PARA-NAME.                         
132400     ADD 1 TO PAGE-NUMBER.                                           
132500     MOVE PAGE-NUMBER TO PAGE-NBR-O.                                 
132600     WRITE RPT-REC FROM WS-TITLE-LINE                                
132700         AFTER ADVANCING NEXT-PAGE.                                  
132800     WRITE RPT-REC FROM WS-LAP-COLM-HDR-REC                          
132900         AFTER ADVANCING 1.                                          
133000     MOVE ZERO TO LINES-WRITTEN.                                     
133100 580-EXIT.                                                           
133200     EXIT.                                                           
133300                                                                          
133400 800-CLOSE-FILES.                                                    
133500     MOVE "800-CLOSE-FILES" TO PARA-NAME.                            
133600     CLOSE LAPSTAT-FILE, SECTSTAT-FILE, TELMCLN-FILE,                
133700           SESSRPT-FILE, SYSOUT.                                     
133800 800-EXIT.                                                           
133900     EXIT.                                                           
134000                                                                          
134100 900-CLEANUP.                                                        
134200     MOVE "900-CLEANUP" TO PARA-NAME.                                
134300     PERFORM 800-CLOSE-FILES THRU 800-EXIT.                          
134400     DISPLAY "** LAP RECORDS READ **".                               
134500     DISPLAY RECORDS-READ-LAPS.                                      
134600     DISPLAY "** SECTOR RECORDS READ **".                            
134700     DISPLAY RECORDS-READ-SECTORS.                                   
134800     DISPLAY "** TELEMETRY RECORDS RE-READ **".                      
134900     DISPLAY RECORDS-READ-TELM.                                      
135000     DISPLAY "******** NORMAL END OF JOB LAPSTORY ********".         
135100 900-EXIT.                                                           
135200     EXIT.                                                           
135300                                                                          
135400 1000-ABEND-RTN.                                                     
135500     WRITE SYSOUT-REC FROM ABEND-REC.                                
135600     PERFORM 800-CLOSE-FILES THRU 800-EXIT.                          
135700     DISPLAY "*** ABNORMAL END OF JOB-LAPSTORY ***"                  
135800                                         UPON CONSOLE.               
135900     DIVIDE ZERO-VAL INTO ONE-VAL.                                   
136000                                                                          
