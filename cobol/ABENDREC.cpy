000100******************************************************************
000200*    COPYBOOK ...  ABENDREC                                      *
000300*    USED BY  ...  LAPLOAD, LAPENGIN, LAPSTORY                   *
000400*    PURPOSE  ...  STANDARD DIAGNOSTIC RECORD WRITTEN TO SYSOUT  *
000500*                  WHENEVER A CONTROL TOTAL IS OUT OF BALANCE OR *
000600*                  A CALLED SUB-PROGRAM RETURNS A BAD RETURN     *
000700*                  CODE.  THE FORCED-ABEND DIVIDE AT THE BOTTOM  *
000800*                  GUARANTEES THE STEP CONDITION CODE SHOWS THE  *
000900*                  JOB FAILED -- DO NOT REMOVE IT.               *
001000*    MAINTENANCE:                                                *
001100*    04/11/89  RTH  ORIGINAL COPYBOOK FOR TRACK-SIDE BATCH SUITE 011189RTH
001200*    09/23/91  RTH  ADDED PARA-NAME SO OPERATIONS CAN TELL       092391RTH
001220*                   WHICH PARAGRAPH BLEW UP WITHOUT READING A    092391RTH
001240*                   DUMP                                         092391RTH
001400*    02/14/97  MM   WIDENED ABEND-REASON TO 60 BYTES, THE OLD     021497MM
001420*                   40-BYTE FIELD WAS TRUNCATING THE LONGER       021497MM
001440*                   LAP-VS-SECTOR OUT-OF-BALANCE MESSAGES         021497MM
001700*    01/03/99  JS   Y2K REVIEW -- NO DATE FIELDS IN THIS RECORD,  010399JS
001800*                   NO CHANGE REQUIRED, SIGNED OFF                010399JS
001900******************************************************************
002000 01  ABEND-REC.
002100     05  ABEND-REASON            PIC X(60).
002200     05  PARA-NAME               PIC X(20).
002300     05  EXPECTED-VAL            PIC S9(9)V99.
002400     05  ACTUAL-VAL              PIC S9(9)V99.
002500     05  FILLER                  PIC X(23).
002600 01  ZERO-VAL                    PIC S9(1) COMP VALUE ZERO.
002700 01  ONE-VAL                     PIC S9(1) COMP VALUE 1.
