000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  LAPENGIN.
000300 AUTHOR. DEBRA K WOJCIK.
000400 INSTALLATION. TRACKSIDE DATA SYSTEMS.
000500 DATE-WRITTEN. 11/30/94.
000600 DATE-COMPILED. 11/30/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE MAIN LAP-TIMING ENGINE.  IT READS THE
001300*          CLEANED TELEMETRY-CLEAN FILE PRODUCED BY LAPLOAD,
001400*          ASSIGNS EACH SAMPLE TO A TRACK SECTOR, ENRICHES IT
001500*          WITH BRAKE/THROTTLE/G-FORCE VALUES VIA TELMETRC, AND
001600*          BREAKS ON LAP NUMBER AND SECTOR TO PRODUCE THE
001700*          LAP-STATS AND SECTOR-STATS WORK FILES CONSUMED BY
001800*          LAPSTORY.
001900*
002000*          THE LAP NUMBER USED FOR THE CONTROL BREAK IS THE ONE
002100*          LAPLOAD ALREADY REPAIRED AGAINST THE 32768 SENTINEL --
002200*          THIS PROGRAM DOES NOT RE-DETECT LAP CROSSINGS, IT
002300*          JUST BREAKS ON A CHANGE IN THE INCOMING LAP NUMBER.
002400*
002500******************************************************************
002600
002700          INPUT FILE               -   TRACKSD.TELMCLN
002800
002900          OUTPUT FILES PRODUCED    -   TRACKSD.LAPSTAT
003000                                       TRACKSD.SECTSTAT
003100
003200          DUMP FILE                -   SYSOUT
003300
003400******************************************************************
003500*    MAINTENANCE:                                                *
003600*    11/30/94  DKW  ORIGINAL PROGRAM, LAP AND SECTOR CONTROL  113094DKW
003620*                   BREAKS AND THE THREE-ROW SECTOR TABLE     113094DKW
003800*    02/21/97  MM   ADDED THE DELTA-TO-BEST SECOND PASS OVER      021497MM
003900*                   BOTH WORK FILES FOR THE GAP-ANALYSIS REPORT   021497MM
004000*    01/03/99  JS   Y2K REVIEW -- TIME-SECONDS IS ELAPSED, NOT A  010399JS
004100*                   CALENDAR DATE, NO CENTURY WINDOW NEEDED       010399JS
004105*    06/12/01  DKW  DELTA-PASS REWRITE (520/530) WAS ZEROING     061201DKW
004117*                   RECORD-COUNT, AVG-SPEED AND MAX-SPEED ON     061201DKW
004129*                   EVERY LAPSTAT ROW AND AVG-SPEED ON EVERY     061201DKW
004141*                   SECTSTAT ROW INSTEAD OF CARRYING FORWARD THE 061201DKW
004153*                   VALUES 420/410 ALREADY COMPUTED -- ADDED     061201DKW
004165*                   THOSE COLUMNS TO LAP-STATS-TABLE AND SECTOR- 061201DKW
004177*                   STATS-TABLE SO THE REWRITE PASS PULLS FROM   061201DKW
004189*                   THE CACHED ROW INSTEAD OF ZERO.              061201DKW
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     UPSI-0 ON STATUS IS DEBUG-TRACE-REQUESTED
004900             OFF STATUS IS DEBUG-TRACE-NOT-REQUESTED.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SYSOUT
005300     ASSIGN TO UT-S-SYSOUT
005400       ORGANIZATION IS SEQUENTIAL.
005500
005600     SELECT TELMCLN-FILE
005700     ASSIGN TO UT-S-TELMCLN
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS IFCODE.
006000
006100     SELECT LAPSTAT-FILE
006200     ASSIGN TO UT-S-LAPSTAT
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS OFCODE.
006500
006600     SELECT SECTSTAT-FILE
006700     ASSIGN TO UT-S-SECTSTAT
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS SFCODE.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  SYSOUT
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 120 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS SYSOUT-REC.
007900 01  SYSOUT-REC  PIC X(120).
008000
008100****** THIS FILE IS PASSED IN FROM LAPLOAD.  IT CONSISTS OF ALL
008200****** CLEANED SAMPLES FOR THE SESSION PLUS A TRAILER RECORD --
008300****** SAME REDEFINED DETAIL/TRAILER LAYOUT AS THE OLD DAILY
008400****** TREATMENT CHAIN USED.
008500 FD  TELMCLN-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     BLOCK CONTAINS 0 RECORDS
008900     RECORD CONTAINS 150 CHARACTERS
009000     DATA RECORD IS TELMCLN-FD-REC.
009100 01  TELMCLN-FD-REC              PIC X(150).
009200
009300 FD  LAPSTAT-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 80 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS LAPSTAT-FD-REC.
009900 01  LAPSTAT-FD-REC              PIC X(80).
010000
010100 FD  SECTSTAT-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 80 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS SECTSTAT-FD-REC.
010700 01  SECTSTAT-FD-REC             PIC X(80).
010800
010900** QSAM FILE
011000 WORKING-STORAGE SECTION.
011100
011200 01  FILE-STATUS-CODES.
011300     05  IFCODE                  PIC X(2).
011400         88 CODE-READ     VALUE SPACES.
011500         88 NO-MORE-DATA  VALUE "10".
011600     05  OFCODE                  PIC X(2).
011700         88 CODE-WRITE    VALUE SPACES.
011800     05  SFCODE                  PIC X(2).
011900         88 CODE-WRITE-SECT VALUE SPACES.
012000
012100 COPY TELMREC.
012200 COPY LAPSREC.
012300** QSAM FILE
012400
012500******************************************************************
012600* SECTOR TABLE -- THREE FIXED ROWS, TRACK CONSTANTS SET AT       *
012700* COMPILE TIME.  IF THE SHOP EVER WIRES UP A VARIABLE-LENGTH     *
012800* TRACK MAP THIS SHOULD BECOME A LOADED TABLE LIKE THE OLD       *
012900* LAB-CHARGES TABLE, BUT THREE SECTORS DOES NOT JUSTIFY THAT     *
013000* YET.                                                           *
013100******************************************************************
013200 01  SECTOR-TABLE.
013300     05  SECTOR-ROW-1.
013400         10  FILLER              PIC X(4)  VALUE "S1  ".
013500         10  FILLER              PIC 9(5)V9 VALUE 00000.0.
013600         10  FILLER              PIC 9(5)V9 VALUE 01200.0.
013700     05  SECTOR-ROW-2.
013800         10  FILLER              PIC X(4)  VALUE "S2  ".
013900         10  FILLER              PIC 9(5)V9 VALUE 01200.0.
014000         10  FILLER              PIC 9(5)V9 VALUE 02400.0.
014100     05  SECTOR-ROW-3.
014200         10  FILLER              PIC X(4)  VALUE "S3  ".
014300         10  FILLER              PIC 9(5)V9 VALUE 02400.0.
014400         10  FILLER              PIC 9(5)V9 VALUE 99999.9.
014500 01  SECTOR-TABLE-R REDEFINES SECTOR-TABLE.
014600     05  SECTOR-ENTRY OCCURS 3 TIMES INDEXED BY SECT-IDX.
014700         10  SECT-NAME           PIC X(4).
014800         10  SECT-START          PIC 9(5)V9.
014900         10  SECT-END            PIC 9(5)V9.
015000
015100 01  WS-HOLD-FIELDS.
015200     05  HOLD-LAP-NUMBER         PIC 9(05) COMP.
015300     05  HOLD-SECTOR-NAME        PIC X(04).
015400     05  HOLD-FIRST-TIME         PIC 9(07)V999 COMP-3.
015500     05  HOLD-LAST-TIME          PIC 9(07)V999 COMP-3.
015600     05  HOLD-SECT-FIRST-TIME    PIC 9(07)V999 COMP-3.
015700     05  HOLD-SECT-LAST-TIME     PIC 9(07)V999 COMP-3.
015800
015900 01  LAP-ACCUM-FIELDS.
016000     05  LAP-RECORD-COUNT        PIC 9(05) COMP.
016100     05  LAP-SPEED-SUM           PIC 9(09)V9 COMP-3.
016200     05  LAP-MAX-SPEED           PIC 9(03)V9 COMP-3.
016300
016400 01  SECT-ACCUM-FIELDS.
016500     05  SECT-RECORD-COUNT       PIC 9(05) COMP.
016600     05  SECT-SPEED-SUM          PIC 9(09)V9 COMP-3.
016700
016800 01  TELM-ENRICH-CALL-REC.
016900     05  TE-BRAKE-FRONT          PIC 9(03)V9.
017000     05  TE-BRAKE-REAR           PIC 9(03)V9.
017100     05  TE-BRAKE-FRONT-PRESENT  PIC X(01).
017200     05  TE-BRAKE-REAR-PRESENT   PIC X(01).
017300     05  TE-BRAKE-INTENSITY      PIC 9(03)V99.
017400     05  TE-BRAKE-ZONE           PIC X(05).
017500     05  TE-THROTTLE-PCT         PIC 9(03)V9.
017600     05  TE-THROTTLE-ZONE        PIC X(07).
017700     05  TE-ACCX-G               PIC S9V99.
017800     05  TE-ACCY-G               PIC S9V99.
017900     05  TE-GFORCE               PIC 9(01)V99.
018000 01  TE-RETURN-CD                PIC 9(4) COMP.
018100
018200 01  LAP-STATS-TABLE.
018300     05  LAP-STATS-ROW OCCURS 500 TIMES
018400                       INDEXED BY LAP-ROW-IDX, LAP-SRCH-IDX.
018500         10  LS-TBL-LAP-NUMBER   PIC 9(03).
018600         10  LS-TBL-LAP-TIME     PIC 9(04)V999.
018620         10  LS-TBL-RECORD-COUNT PIC 9(05).
018640         10  LS-TBL-AVG-SPEED    PIC 9(03)V9.
018660         10  LS-TBL-MAX-SPEED    PIC 9(03)V9.
018700 77  LAP-STATS-ROW-COUNT         PIC 9(03) COMP.
018800 77  LAP-STATS-ROW-COUNT-X REDEFINES LAP-STATS-ROW-COUNT
018900                       PIC X(02).
019000
019100 01  SECTOR-STATS-TABLE.
019200     05  SECT-STATS-ROW OCCURS 1500 TIMES
019300                       INDEXED BY SECT-ROW-IDX, SECT-SRCH-IDX.
019400         10  SS-TBL-LAP-NUMBER   PIC 9(03).
019500         10  SS-TBL-SECTOR-NAME  PIC X(04).
019600         10  SS-TBL-SECTOR-TIME  PIC 9(03)V999.
019620         10  SS-TBL-AVG-SPEED    PIC 9(03)V9.
019700 77  SECTOR-STATS-ROW-COUNT      PIC 9(04) COMP.
020000 77  SECTOR-STATS-ROW-COUNT-X REDEFINES SECTOR-STATS-ROW-COUNT
020100                       PIC X(02).
020200
020300 01  COUNTERS-AND-ACCUMULATORS.
020400     05 RECORDS-READ             PIC 9(07) COMP.
020500     05 RECORDS-WRITTEN          PIC 9(07) COMP.
020600     05 SECT-RECS-WRITTEN        PIC 9(07) COMP.
020700     05 BEST-LAP-TIME            PIC 9(04)V999 COMP-3.
020800
020810******************************************************************
020820* ONE BEST-SECTOR-TIME PER SECTOR-TABLE ROW -- R11 NEEDS THE     *
020830* DELTA-TO-BEST FIGURED SECTOR BY SECTOR, NOT ACROSS SECTORS.    *
020840******************************************************************
020850 01  BEST-SECTOR-TIME-TABLE.
020860     05  BEST-SECTOR-TIME-ROW OCCURS 3 TIMES
020870                           INDEXED BY BEST-SECT-IDX
020880                           PIC 9(03)V999 COMP-3.
020900
021000 01  FLAGS-AND-SWITCHES.
021100     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
021200         88 NO-MORE-DATA VALUE "N".
021300     05 FIRST-DETAIL-SW          PIC X(01) VALUE "Y".
021400         88 FIRST-DETAIL-REC VALUE "Y".
021500
021600 COPY ABENDREC.
021700** QSAM FILE
021800
021900 PROCEDURE DIVISION.
022000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022100     PERFORM 100-MAINLINE THRU 100-EXIT
022200             UNTIL NO-MORE-DATA OR TC-TRAILER-REC.
022300     PERFORM 400-END-OF-SESSION-RTN THRU 400-EXIT.
022400     PERFORM 500-DELTA-PASS-RTN THRU 500-EXIT.
022500     PERFORM 900-CLEANUP THRU 900-EXIT.
022600     MOVE ZERO TO RETURN-CODE.
022700     GOBACK.
022800
022900 000-HOUSEKEEPING.
023000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023100     DISPLAY "******** BEGIN JOB LAPENGIN ********".
023200     INITIALIZE COUNTERS-AND-ACCUMULATORS, LAP-ACCUM-FIELDS,
023300                SECT-ACCUM-FIELDS, WS-HOLD-FIELDS.
023400     MOVE 99999.999 TO BEST-LAP-TIME.
023450     PERFORM 010-INIT-BEST-SECTOR-ROW THRU 010-EXIT
023460             VARYING BEST-SECT-IDX FROM 1 BY 1
023470             UNTIL BEST-SECT-IDX > 3.
023600     OPEN INPUT TELMCLN-FILE.
023700     OPEN OUTPUT LAPSTAT-FILE, SECTSTAT-FILE, SYSOUT.
023800     READ TELMCLN-FILE INTO TELM-CLEAN-REC
023900         AT END
024000         MOVE "N" TO MORE-DATA-SW
024100         GO TO 000-EXIT
024200     END-READ.
024300     ADD 1 TO RECORDS-READ.
024400     IF DEBUG-TRACE-REQUESTED
024500         DISPLAY "DEBUG TRACE IS ON FOR THIS RUN".
024600 000-EXIT.
024700     EXIT.
024750
024760 010-INIT-BEST-SECTOR-ROW.
024770     MOVE 999.999 TO BEST-SECTOR-TIME-ROW(BEST-SECT-IDX).
024780 010-EXIT.
024790     EXIT.
024800
024900 100-MAINLINE.
025000     MOVE "100-MAINLINE" TO PARA-NAME.
025100     IF FIRST-DETAIL-REC
025200         MOVE "N" TO FIRST-DETAIL-SW
025300         MOVE TC-LAP-NUMBER TO HOLD-LAP-NUMBER
025400         MOVE TC-TIME-SECONDS TO HOLD-FIRST-TIME
025500     ELSE
025600         IF TC-LAP-NUMBER NOT EQUAL TO HOLD-LAP-NUMBER
025700             PERFORM 410-EMIT-SECTOR-BREAK THRU 410-EXIT
025800             PERFORM 420-EMIT-LAP-BREAK THRU 420-EXIT
025900             MOVE TC-LAP-NUMBER TO HOLD-LAP-NUMBER
026000             MOVE TC-TIME-SECONDS TO HOLD-FIRST-TIME.
026100
026200     PERFORM 200-ASSIGN-SECTOR-RTN THRU 200-EXIT.
026300     PERFORM 300-ENRICH-SAMPLE-RTN THRU 300-EXIT.
026400     PERFORM 350-ACCUM-SAMPLE-RTN THRU 350-EXIT.
026500
026600     MOVE TC-TIME-SECONDS TO HOLD-LAST-TIME.
026700     READ TELMCLN-FILE INTO TELM-CLEAN-REC
026800         AT END
026900         MOVE "N" TO MORE-DATA-SW
027000     END-READ.
027100     IF NOT NO-MORE-DATA AND NOT TC-TRAILER-REC
027200         ADD 1 TO RECORDS-READ.
027300 100-EXIT.
027400     EXIT.
027500
027600 200-ASSIGN-SECTOR-RTN.
027700     MOVE "200-ASSIGN-SECTOR-RTN" TO PARA-NAME.
027800*    R2 -- SECTOR = FIRST TABLE ROW WHOSE START <=       113094DKW
027833*    DISTANCE < END,                                     113094DKW
027900*    THE LAST ROW CATCHES ANYTHING PAST ITS OWN START.   113094DKW
028000     SET SECT-IDX TO 1.
028100     SEARCH SECTOR-ENTRY
028200         AT END
028300             SET SECT-IDX TO 3
028400         WHEN TC-LAP-DISTANCE >= SECT-START(SECT-IDX)
028500          AND TC-LAP-DISTANCE <  SECT-END(SECT-IDX)
028600             CONTINUE
028700     END-SEARCH.
028800     IF HOLD-SECTOR-NAME = SPACES
028900         MOVE SECT-NAME(SECT-IDX) TO HOLD-SECTOR-NAME
029000         MOVE TC-TIME-SECONDS TO HOLD-SECT-FIRST-TIME
029100     ELSE
029200         IF SECT-NAME(SECT-IDX) NOT EQUAL TO HOLD-SECTOR-NAME
029300             PERFORM 410-EMIT-SECTOR-BREAK THRU 410-EXIT
029400             MOVE SECT-NAME(SECT-IDX) TO HOLD-SECTOR-NAME
029500             MOVE TC-TIME-SECONDS TO HOLD-SECT-FIRST-TIME.
029600 200-EXIT.
029700     EXIT.
029800
029900 300-ENRICH-SAMPLE-RTN.
030000     MOVE "300-ENRICH-SAMPLE-RTN" TO PARA-NAME.
030100     MOVE TC-BRAKE-FRONT TO TE-BRAKE-FRONT.
030200     MOVE TC-BRAKE-REAR TO TE-BRAKE-REAR.
030300     IF TC-BRAKE-FRONT NOT EQUAL TO ZERO
030400         MOVE "Y" TO TE-BRAKE-FRONT-PRESENT
030500     ELSE
030600         MOVE "N" TO TE-BRAKE-FRONT-PRESENT.
030700     IF TC-BRAKE-REAR NOT EQUAL TO ZERO
030800         MOVE "Y" TO TE-BRAKE-REAR-PRESENT
030900     ELSE
031000         MOVE "N" TO TE-BRAKE-REAR-PRESENT.
031100     MOVE TC-THROTTLE-PCT TO TE-THROTTLE-PCT.
031200     MOVE TC-ACCX-G TO TE-ACCX-G.
031300     MOVE TC-ACCY-G TO TE-ACCY-G.
031400     CALL 'TELMETRC' USING TELM-ENRICH-CALL-REC, TE-RETURN-CD.
031500     IF TE-RETURN-CD NOT EQUAL TO ZERO
031600         MOVE "** NON-ZERO RETURN CODE FROM TELMETRC"
031700                           TO ABEND-REASON
031800         GO TO 1000-ABEND-RTN.
031900 300-EXIT.
032000     EXIT.
032100
032200 350-ACCUM-SAMPLE-RTN.
032300     MOVE "350-ACCUM-SAMPLE-RTN" TO PARA-NAME.
032400     ADD 1 TO LAP-RECORD-COUNT, SECT-RECORD-COUNT.
032500     ADD TC-SPEED-KPH TO LAP-SPEED-SUM, SECT-SPEED-SUM.
032600     IF TC-SPEED-KPH > LAP-MAX-SPEED
032700         MOVE TC-SPEED-KPH TO LAP-MAX-SPEED.
032800 350-EXIT.
032900     EXIT.
033000
033100 400-END-OF-SESSION-RTN.
033200     MOVE "400-END-OF-SESSION-RTN" TO PARA-NAME.
033300*    THE LAST DETAIL RECORD NEVER GETS A CONTROL BREAK BECAUSE 113094DKW
033320*    THERE IS NO FOLLOWING RECORD TO TRIGGER ONE -- FLUSH THE  113094DKW
033340*    FINAL SECTOR AND FINAL LAP HERE.                          113094DKW
033600     PERFORM 410-EMIT-SECTOR-BREAK THRU 410-EXIT.
033700     PERFORM 420-EMIT-LAP-BREAK THRU 420-EXIT.
033800 400-EXIT.
033900     EXIT.
034000
034100 410-EMIT-SECTOR-BREAK.
034200     MOVE "410-EMIT-SECTOR-BREAK" TO PARA-NAME.
034300     IF SECT-RECORD-COUNT = ZERO
034400         GO TO 410-EXIT.
034500     MOVE HOLD-LAP-NUMBER TO SS-LAP-NUMBER.
034600     MOVE HOLD-SECTOR-NAME TO SS-SECTOR-NAME.
034700     COMPUTE SS-SECTOR-TIME ROUNDED =
034800         HOLD-LAST-TIME - HOLD-SECT-FIRST-TIME.
034900     COMPUTE SS-AVG-SPEED ROUNDED =
035000         SECT-SPEED-SUM / SECT-RECORD-COUNT.
035100     MOVE ZERO TO SS-DELTA-TO-BEST.
035200     WRITE SECTSTAT-FD-REC FROM SECTSTAT-REC.
035300     ADD 1 TO SECT-RECS-WRITTEN.
035400     SET SECT-ROW-IDX TO SECT-RECS-WRITTEN.
035500     IF SECT-RECS-WRITTEN NOT > 1500
035600         MOVE SS-LAP-NUMBER TO SS-TBL-LAP-NUMBER(SECT-ROW-IDX)
035700         MOVE SS-SECTOR-NAME TO
035800                        SS-TBL-SECTOR-NAME(SECT-ROW-IDX)
035900         MOVE SS-SECTOR-TIME TO
036000                        SS-TBL-SECTOR-TIME(SECT-ROW-IDX)
036050         MOVE SS-AVG-SPEED TO
036060                        SS-TBL-AVG-SPEED(SECT-ROW-IDX).
036100     MOVE ZERO TO SECT-RECORD-COUNT, SECT-SPEED-SUM.
036200     MOVE SPACES TO HOLD-SECTOR-NAME.
036300 410-EXIT.
036400     EXIT.
036500
036600 420-EMIT-LAP-BREAK.
036700     MOVE "420-EMIT-LAP-BREAK" TO PARA-NAME.
036800     IF LAP-RECORD-COUNT = ZERO
036900         GO TO 420-EXIT.
037000     MOVE HOLD-LAP-NUMBER TO LS-LAP-NUMBER.
037100     COMPUTE LS-LAP-TIME ROUNDED =
037200         HOLD-LAST-TIME - HOLD-FIRST-TIME.
037300     MOVE LAP-RECORD-COUNT TO LS-RECORD-COUNT.
037400     COMPUTE LS-AVG-SPEED ROUNDED =
037500         LAP-SPEED-SUM / LAP-RECORD-COUNT.
037600     MOVE LAP-MAX-SPEED TO LS-MAX-SPEED.
037700     MOVE ZERO TO LS-DELTA-TO-BEST.
037800     WRITE LAPSTAT-FD-REC FROM LAPSTAT-REC.
037900     ADD 1 TO RECORDS-WRITTEN.
038000     IF LS-LAP-TIME < BEST-LAP-TIME
038100         MOVE LS-LAP-TIME TO BEST-LAP-TIME.
038200     SET LAP-ROW-IDX TO RECORDS-WRITTEN.
038300     IF RECORDS-WRITTEN NOT > 500
038400         MOVE LS-LAP-NUMBER TO LS-TBL-LAP-NUMBER(LAP-ROW-IDX)
038500         MOVE LS-LAP-TIME TO LS-TBL-LAP-TIME(LAP-ROW-IDX)
038550         MOVE LS-RECORD-COUNT TO
038560                        LS-TBL-RECORD-COUNT(LAP-ROW-IDX)
038570         MOVE LS-AVG-SPEED TO
038580                        LS-TBL-AVG-SPEED(LAP-ROW-IDX)
038590         MOVE LS-MAX-SPEED TO
038610                        LS-TBL-MAX-SPEED(LAP-ROW-IDX).
038620     MOVE ZERO TO LAP-RECORD-COUNT, LAP-SPEED-SUM, LAP-MAX-SPEED.
038700 420-EXIT.
038800     EXIT.
038900
039000 500-DELTA-PASS-RTN.
039100     MOVE "500-DELTA-PASS-RTN" TO PARA-NAME.
039200*    R -- DELTA-TO-BEST NEEDS THE SESSION BEST BEFORE IT  021497MM
039233*    CAN BE                                               021497MM
039300*    WRITTEN, SO CLOSE THE TWO WORK FILES AND REWRITE     021497MM
039333*    THEM FROM                                            021497MM
039400*    THE IN-MEMORY TABLES BUILT ABOVE.                    021497MM
039500     MOVE RECORDS-WRITTEN TO LAP-STATS-ROW-COUNT.
039550     MOVE SECT-RECS-WRITTEN TO SECTOR-STATS-ROW-COUNT.
039560     IF DEBUG-TRACE-REQUESTED
039570         DISPLAY "LAP-ROWS=" LAP-STATS-ROW-COUNT-X
039580                 " SECT-ROWS=" SECTOR-STATS-ROW-COUNT-X.
039700     PERFORM 510-FIND-BEST-SECTOR-RTN THRU 510-EXIT
039800             VARYING SECT-SRCH-IDX FROM 1 BY 1
039900             UNTIL SECT-SRCH-IDX > SECT-RECS-WRITTEN.
040000     CLOSE LAPSTAT-FILE, SECTSTAT-FILE.
040100     OPEN OUTPUT LAPSTAT-FILE, SECTSTAT-FILE.
040200     PERFORM 520-REWRITE-LAP-RTN THRU 520-EXIT
040300             VARYING LAP-SRCH-IDX FROM 1 BY 1
040400             UNTIL LAP-SRCH-IDX > RECORDS-WRITTEN
040500             OR LAP-SRCH-IDX > 500.
040600     PERFORM 530-REWRITE-SECTOR-RTN THRU 530-EXIT
040700             VARYING SECT-SRCH-IDX FROM 1 BY 1
040800             UNTIL SECT-SRCH-IDX > SECT-RECS-WRITTEN
040900             OR SECT-SRCH-IDX > 1500.
041000 500-EXIT.
041100     EXIT.
041200
041300 510-FIND-BEST-SECTOR-RTN.
041400     MOVE "510-FIND-BEST-SECTOR-RTN" TO PARA-NAME.
041410*    BEST TIME IS TRACKED PER SECTOR, NOT ACROSS SECTORS --  021497MM
041415*    FIND WHICH SECTOR-TABLE ROW THIS STATS ROW BELONGS TO   021497MM
041420*    FIRST.                                                  021497MM
041430     SET SECT-IDX TO 1.
041440     SEARCH SECTOR-ENTRY
041450         AT END
041460             SET SECT-IDX TO 3
041470         WHEN SECT-NAME(SECT-IDX) =
041480                        SS-TBL-SECTOR-NAME(SECT-SRCH-IDX)
041490             CONTINUE
041495     END-SEARCH.
041500     IF SS-TBL-SECTOR-TIME(SECT-SRCH-IDX) <
041550                        BEST-SECTOR-TIME-ROW(SECT-IDX)
041600         MOVE SS-TBL-SECTOR-TIME(SECT-SRCH-IDX)
041700                            TO BEST-SECTOR-TIME-ROW(SECT-IDX).
041800 510-EXIT.
041900     EXIT.
042000
042100 520-REWRITE-LAP-RTN.
042200     MOVE "520-REWRITE-LAP-RTN" TO PARA-NAME.
042300     MOVE LS-TBL-LAP-NUMBER(LAP-SRCH-IDX) TO LS-LAP-NUMBER.
042400     MOVE LS-TBL-LAP-TIME(LAP-SRCH-IDX) TO LS-LAP-TIME.
042500     COMPUTE LS-DELTA-TO-BEST ROUNDED =
042600         LS-LAP-TIME - BEST-LAP-TIME.
042700     MOVE LS-TBL-RECORD-COUNT(LAP-SRCH-IDX) TO LS-RECORD-COUNT.
042720     MOVE LS-TBL-AVG-SPEED(LAP-SRCH-IDX) TO LS-AVG-SPEED.
042740     MOVE LS-TBL-MAX-SPEED(LAP-SRCH-IDX) TO LS-MAX-SPEED.
042800     WRITE LAPSTAT-FD-REC FROM LAPSTAT-REC.
042900 520-EXIT.
043000     EXIT.
043100
043200 530-REWRITE-SECTOR-RTN.
043300     MOVE "530-REWRITE-SECTOR-RTN" TO PARA-NAME.
043400     MOVE SS-TBL-LAP-NUMBER(SECT-SRCH-IDX) TO SS-LAP-NUMBER.
043500     MOVE SS-TBL-SECTOR-NAME(SECT-SRCH-IDX) TO SS-SECTOR-NAME.
043600     MOVE SS-TBL-SECTOR-TIME(SECT-SRCH-IDX) TO SS-SECTOR-TIME.
043620     SET SECT-IDX TO 1.
043630     SEARCH SECTOR-ENTRY
043640         AT END
043650             SET SECT-IDX TO 3
043660         WHEN SECT-NAME(SECT-IDX) = SS-SECTOR-NAME
043670             CONTINUE
043680     END-SEARCH.
043700     COMPUTE SS-DELTA-TO-BEST ROUNDED =
043800         SS-SECTOR-TIME - BEST-SECTOR-TIME-ROW(SECT-IDX).
043900     MOVE SS-TBL-AVG-SPEED(SECT-SRCH-IDX) TO SS-AVG-SPEED.
044000     WRITE SECTSTAT-FD-REC FROM SECTSTAT-REC.
044100 530-EXIT.
044200     EXIT.
044300
044400 800-CLOSE-FILES.
044500     MOVE "800-CLOSE-FILES" TO PARA-NAME.
044600     CLOSE TELMCLN-FILE, LAPSTAT-FILE, SECTSTAT-FILE, SYSOUT.
044700 800-EXIT.
044800     EXIT.
044900
045000 900-CLEANUP.
045100     MOVE "900-CLEANUP" TO PARA-NAME.
045200     IF NOT TC-TRAILER-REC
045300         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
045400         GO TO 1000-ABEND-RTN.
045500     IF RECORDS-READ NOT EQUAL TO TC-TRAILER-RECORD-COUNT
045600         MOVE "** RECORD COUNT OUT OF BALANCE ON TELMCLN"
045700                               TO ABEND-REASON
045800         MOVE RECORDS-READ            TO ACTUAL-VAL
045900         MOVE TC-TRAILER-RECORD-COUNT TO EXPECTED-VAL
046000         WRITE SYSOUT-REC FROM ABEND-REC
046100         GO TO 1000-ABEND-RTN.
046200
046300     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
046400
046500     DISPLAY "** RECORDS READ **".
046600     DISPLAY RECORDS-READ.
046700     DISPLAY "** LAPS WRITTEN **".
046800     DISPLAY RECORDS-WRITTEN.
046900     DISPLAY "** SECTOR RECORDS WRITTEN **".
047000     DISPLAY SECT-RECS-WRITTEN.
047100     DISPLAY "******** NORMAL END OF JOB LAPENGIN ********".
047200 900-EXIT.
047300     EXIT.
047400
047500 1000-ABEND-RTN.
047600     WRITE SYSOUT-REC FROM ABEND-REC.
047700     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
047800     DISPLAY "*** ABNORMAL END OF JOB-LAPENGIN ***" UPON CONSOLE.
047900     DIVIDE ZERO-VAL INTO ONE-VAL.
