000100******************************************************************
000200*COBOL SUBROUTINE GPSSTAT
000300*SYSTEM LONG NAME:  TRACKSIDE TELEMETRY BATCH SUITE
000400*SYSTEM SHORT NAME:  LAPLENS
000500*DATA SET:  TRACKSD.PROD.COBOL1(GPSSTAT)
000600* @PARAM GPS-LAT-MIN-VAL, GPS-LAT-MAX-VAL
000700* @PARAM GPS-LONG-MIN-VAL, GPS-LONG-MAX-VAL
000800* @PARAM GPS-AVG-LAT-VAL
000900* @PARAM TRACK-WIDTH-OUT, TRACK-HEIGHT-OUT
001000******************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID. GPSSTAT.
001300 AUTHOR. DEBRA K WOJCIK.
001400 INSTALLATION. TRACKSIDE DATA SYSTEMS.
001500 DATE-WRITTEN. 11/30/94.
001600 DATE-COMPILED. 11/30/94.
001700 SECURITY. NON-CONFIDENTIAL.
001800******************************************************************
001900*    GPSSTAT -- TRACK BOUNDING-BOX SUBROUTINE.  CALLED ONCE BY    *
002000*    LAPLOAD AT END-OF-FILE AFTER THE GPS MIN/MAX/SUM VALUES ARE  *
002100*    ACCUMULATED OVER ALL NON-MISSING SAMPLES.                    *
002200*    ORIGINALLY WRITTEN AS A STORED PROCEDURE AGAINST THE HEALTH- *
002300*    PLAN TABLE (SEE THE OLD PCTPROC COPY IN THE ARCHIVE PDS);    *
002400*    REWRITTEN AS A PLAIN CALLED SUBROUTINE WHEN THE DB2         *
002500*    SUBSYSTEM WAS DECOMMISSIONED -- NO SQL LEFT IN THIS ROUTINE. *
002600*    MAINTENANCE:                                                *
002700*    11/30/94  DKW  ORIGINAL ROUTINE, CONVERTED FROM PCTPROC     113094DKW
002720*                   STORED PROCEDURE, NO SQL REMAINS             113094DKW
002900*    02/21/97  MM   ADDED THE 12-POINT COSINE TABLE SO THE       021497MM
002920*                   TRACK WIDTH CALC DOES NOT NEED A TRIG        021497MM
002940*                   INTRINSIC                                    021497MM
003100*    01/04/99  JS   Y2K REVIEW -- NO DATE FIELDS IN THIS         010499JS
003120*                   ROUTINE, NO CHANGE REQUIRED, SIGNED OFF      010499JS
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 INPUT-OUTPUT SECTION.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300 01  NAM                     PIC X(18) VALUE "GPSSTAT".
004400
004500******************************************************************
004600* COSINE LOOKUP, 0 TO 90 DEGREES BY 7.5-DEGREE STEPS, 4 DECIMALS. *
004700* THE AVERAGE LATITUDE IS ROUNDED TO THE NEAREST TABLE ENTRY --   *
004800* GOOD ENOUGH FOR THE 4-DECIMAL PRECISION THE TRACK MAP NEEDS.    *
004900******************************************************************
005000 01  COSINE-TABLE.
005100     05  FILLER PIC X(6) VALUE "001000".
005200     05  FILLER PIC X(6) VALUE "009914".
005300     05  FILLER PIC X(6) VALUE "009659".
005400     05  FILLER PIC X(6) VALUE "009239".
005500     05  FILLER PIC X(6) VALUE "008660".
005600     05  FILLER PIC X(6) VALUE "007934".
005700     05  FILLER PIC X(6) VALUE "007071".
005800     05  FILLER PIC X(6) VALUE "006088".
005900     05  FILLER PIC X(6) VALUE "005000".
006000     05  FILLER PIC X(6) VALUE "003827".
006100     05  FILLER PIC X(6) VALUE "002588".
006200     05  FILLER PIC X(6) VALUE "001305".
006300     05  FILLER PIC X(6) VALUE "000000".
006400 01  COSINE-TABLE-R REDEFINES COSINE-TABLE.
006500     05  COSINE-ENTRY OCCURS 13 TIMES INDEXED BY COS-IDX
006600                             PIC S9V9999.
006700
006800 01  MISC-FIELDS.
006900     05  WK-ABS-LAT              PIC S9(3)V9(4) COMP-3.
007000     05  WK-DEGREE-STEP          PIC S9(3) COMP.
007100     05  WK-COS-OF-LAT           PIC S9V9999 COMP-3.
007200     05  WK-LON-SPAN             PIC S9(4)V9(4) COMP-3.
007300     05  WK-LAT-SPAN             PIC S9(4)V9(4) COMP-3.
007400     05  WK-METERS-PER-DEGREE    PIC 9(6) COMP-3 VALUE 111000.
007410     05  WK-LON-SPAN-X REDEFINES WK-LON-SPAN PIC X(4).
007420     05  WK-LAT-SPAN-X REDEFINES WK-LAT-SPAN PIC X(4).
007500
007600 LINKAGE SECTION.
007700 01  GPSSTAT-REC.
007800     05  GS-LAT-MIN              PIC S9(4)V9(4).
007900     05  GS-LAT-MAX              PIC S9(4)V9(4).
008000     05  GS-LONG-MIN             PIC S9(4)V9(4).
008100     05  GS-LONG-MAX             PIC S9(4)V9(4).
008200     05  GS-AVG-LAT              PIC S9(4)V9(4).
008300     05  GS-TRACK-WIDTH-M        PIC 9(6)V9999.
008400     05  GS-TRACK-HEIGHT-M       PIC 9(6)V9999.
008500     05  FILLER                  PIC X(10).
008600 01  SQLCODEOUT                  PIC S9(9) COMP.
008700
008800 PROCEDURE DIVISION USING GPSSTAT-REC, SQLCODEOUT.
008900     PERFORM 100-CALC-BOUNDS.
009000     PERFORM 200-CALC-WIDTH-HEIGHT.
009100     MOVE ZERO TO SQLCODEOUT.
009200     GOBACK.
009300
009400 100-CALC-BOUNDS.
009500*    TRACK HEIGHT IS THE LATITUDE SPAN IN METERS -- THIS PART    113094DKW
009520*    NEEDS NO COSINE CORRECTION.                                 113094DKW
009700     COMPUTE WK-LAT-SPAN = GS-LAT-MAX - GS-LAT-MIN.
009800     COMPUTE WK-LON-SPAN = GS-LONG-MAX - GS-LONG-MIN.
009900
010000 200-CALC-WIDTH-HEIGHT.
010100*    TRACK WIDTH NEEDS THE COSINE OF THE AVERAGE LATITUDE TO     021497MM
010120*    CORRECT THE LONGITUDE SPAN FOR THE CONVERGENCE OF THE       021497MM
010140*    MERIDIANS -- LOOK UP THE NEAREST 7.5-DEGREE TABLE ENTRY.    021497MM
010400     IF GS-AVG-LAT < ZERO
010500         COMPUTE WK-ABS-LAT = ZERO - GS-AVG-LAT
010600     ELSE
010700         MOVE GS-AVG-LAT TO WK-ABS-LAT.
010800     COMPUTE WK-DEGREE-STEP ROUNDED = WK-ABS-LAT / 7.5.
010900     IF WK-DEGREE-STEP > 12
011000         MOVE 12 TO WK-DEGREE-STEP.
011100     SET COS-IDX TO WK-DEGREE-STEP.
011200     SET COS-IDX UP BY 1.
011300     MOVE COSINE-ENTRY(COS-IDX) TO WK-COS-OF-LAT.
011400     COMPUTE GS-TRACK-WIDTH-M ROUNDED =
011500         WK-LON-SPAN * WK-METERS-PER-DEGREE * WK-COS-OF-LAT.
011600     COMPUTE GS-TRACK-HEIGHT-M ROUNDED =
011700         WK-LAT-SPAN * WK-METERS-PER-DEGREE.
