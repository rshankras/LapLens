000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  LAPFMT.
000400 AUTHOR. RON HALVORSEN.
000500 INSTALLATION. TRACKSIDE DATA SYSTEMS.
000600 DATE-WRITTEN. 03/02/89.
000700 DATE-COMPILED. 03/02/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    LAPFMT -- LAP TIME DISPLAY FORMATTER AND PACE CLASSIFIER,   *
001100*    CALLED BY LAPSTORY ONCE PER LAP LINE ON THE SESSION-REPORT. *
001200*    MAINTENANCE:                                                *
001300*    03/02/89  RTH  ORIGINAL ROUTINE, MM:SS.MMM FORMAT ONLY      030289RTH
001400*    07/19/90  RTH  ADDED PACE-CATEGORY CLASSIFICATION AGAINST   071990RTH
001420*                   THE SESSION BEST LAP                        071990RTH
001600*    02/21/97  MM   REWORKED THE ZERO-SUPPRESS LOGIC TO USE      021497MM
001620*                   INSPECT INSTEAD OF THE REVERSE-STRING        021497MM
001640*                   TRICK -- THE OLD ROUTINE TRIPPED UP ON A     021497MM
001660*                   MISSING LAP TIME AND BLEW AN 0C7             021497MM
002000*    01/04/99  JS   Y2K REVIEW -- NO DATE FIELDS IN THIS         010499JS
002020*                   ROUTINE, NO CHANGE REQUIRED, SIGNED OFF      010499JS
002100*    06/12/01  DKW  WK-SECONDS-EDIT WAS PIC 09V999 -- THE        061201DKW
002120*                   IMPLIED DECIMAL POINT WROTE NO PERIOD TO     061201DKW
002140*                   THE DISPLAY FIELD SO THE SESSION-REPORT      061201DKW
002160*                   SHOWED 1:35234 INSTEAD OF 1:35.234.  CHANGED 061201DKW
002180*                   TO THE EDITED PIC 09.999 SO THE POINT PRINTS 061201DKW
002190*                   ON ITS OWN.                                  061201DKW
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SOURCE-COMPUTER. IBM-390.
002500 OBJECT-COMPUTER. IBM-390.
002600 INPUT-OUTPUT SECTION.
002700
002800 DATA DIVISION.
002900 FILE SECTION.
003000
003100 WORKING-STORAGE SECTION.
003200 01  MISC-FIELDS.
003300     05  WK-MINUTES              PIC 9(3) COMP.
003400     05  WK-SECONDS              PIC 9(3)V999.
003500     05  WK-MINUTES-EDIT         PIC ZZ9.
003600     05  WK-MINUTES-EDIT-X REDEFINES WK-MINUTES-EDIT
003700                             PIC X(3).
003800     05  WK-SECONDS-EDIT         PIC 09.999.
003810     05  WK-SECONDS-EDIT-X REDEFINES WK-SECONDS-EDIT
003820                             PIC X(6).
003900     05  WK-LEAD-SPACE-CNT       PIC S9(4) COMP.
004000     05  WK-BEST-X-102           PIC 9(5)V999 COMP-3.
004100     05  WK-BEST-X-105           PIC 9(5)V999 COMP-3.
004200
004300 LINKAGE SECTION.
004400 01  LAPFMT-REC.
004500     05  LF-FUNCTION-SW          PIC X(01).
004600         88  FORMAT-LAP-TIME         VALUE "F".
004700         88  CALC-PACE-CATEGORY      VALUE "P".
004800     05  LF-LAP-TIME             PIC 9(4)V999.
004810     05  LF-LAP-TIME-X REDEFINES LF-LAP-TIME PIC X(7).
004900     05  LF-LAP-TIME-MISSING     PIC X(01).
005000         88  LAP-TIME-IS-MISSING     VALUE "Y".
005100     05  LF-BEST-LAP-TIME        PIC 9(4)V999.
005200     05  LF-TIME-DISPLAY         PIC X(10).
005300     05  LF-PACE-CATEGORY        PIC X(04).
005400         88  PACE-BEST               VALUE "BEST".
005500         88  PACE-FAST               VALUE "FAST".
005600         88  PACE-MEDIUM             VALUE "MED ".
005700         88  PACE-SLOW               VALUE "SLOW".
005800 01  RETURN-LTH                  PIC S9(4) COMP.
005900
006000 PROCEDURE DIVISION USING LAPFMT-REC, RETURN-LTH.
006100     MOVE ZERO TO RETURN-LTH.
006200     IF FORMAT-LAP-TIME
006300         PERFORM 100-FORMAT-LAP-TIME THRU 100-EXIT
006400     ELSE IF CALC-PACE-CATEGORY
006500         PERFORM 200-CALC-PACE-CATEGORY THRU 200-EXIT.
006600     GOBACK.
006700
006800 100-FORMAT-LAP-TIME.
006900*    R14 -- MM:SS.MMM WHERE MINUTES IS THE INTEGER QUOTIENT OF   030289RTH
006920*    SECONDS / 60 AND THE REMAINDER IS SHOWN ZERO-PADDED TO      030289RTH
006940*    THREE DECIMALS. A MISSING SAMPLE TIME COMES BACK AS N/A.    030289RTH
007200     IF LAP-TIME-IS-MISSING
007300         MOVE "N/A" TO LF-TIME-DISPLAY
007400         MOVE SPACES TO WK-MINUTES-EDIT-X
007500     ELSE
007600         DIVIDE LF-LAP-TIME BY 60 GIVING WK-MINUTES
007700             REMAINDER WK-SECONDS
007800         MOVE WK-SECONDS TO WK-SECONDS-EDIT
007900         MOVE WK-MINUTES TO WK-MINUTES-EDIT
008000*        STRIP THE LEADING ZZ9 BLANKS THE OLD REVERSE-STRING     021497MM
008020*        TRICK USED TO EAT ONE CHARACTER AT A TIME -- INSPECT    021497MM
008040*        DOES THE SAME JOB WITHOUT TOUCHING A MISSING-TIME       021497MM
008060*        RECORD.                                                 021497MM
008300         MOVE ZERO TO WK-LEAD-SPACE-CNT
008400         INSPECT WK-MINUTES-EDIT-X TALLYING WK-LEAD-SPACE-CNT
008500             FOR LEADING SPACES
008600         MOVE SPACES TO LF-TIME-DISPLAY
008700         PERFORM 110-EDIT-MINUTES-OUT.
008750
008800 100-EXIT.
008900     EXIT.
008950
009000 110-EDIT-MINUTES-OUT.
009100     IF WK-LEAD-SPACE-CNT = 2
009200         STRING WK-MINUTES-EDIT-X(3:1) DELIMITED BY SIZE
009300             ":" DELIMITED BY SIZE
009400             WK-SECONDS-EDIT DELIMITED BY SIZE
009500             INTO LF-TIME-DISPLAY
009600     ELSE IF WK-LEAD-SPACE-CNT = 1
009700         STRING WK-MINUTES-EDIT-X(2:2) DELIMITED BY SIZE
009800             ":" DELIMITED BY SIZE
009900             WK-SECONDS-EDIT DELIMITED BY SIZE
010000             INTO LF-TIME-DISPLAY
010100     ELSE
010200         STRING WK-MINUTES-EDIT-X(1:3) DELIMITED BY SIZE
010300             ":" DELIMITED BY SIZE
010400             WK-SECONDS-EDIT DELIMITED BY SIZE
010500             INTO LF-TIME-DISPLAY.
010550
010600 200-CALC-PACE-CATEGORY.
010700*    R15 -- PACE CATEGORY AGAINST THE SESSION BEST LAP.          071990RTH
010800     COMPUTE WK-BEST-X-102 ROUNDED = LF-BEST-LAP-TIME * 1.02.
010900     COMPUTE WK-BEST-X-105 ROUNDED = LF-BEST-LAP-TIME * 1.05.
011000     IF LF-LAP-TIME = LF-BEST-LAP-TIME
011100         SET PACE-BEST TO TRUE
011200     ELSE IF LF-LAP-TIME NOT > WK-BEST-X-102
011300         SET PACE-FAST TO TRUE
011400     ELSE IF LF-LAP-TIME NOT > WK-BEST-X-105
011500         SET PACE-MEDIUM TO TRUE
011600     ELSE
011700         SET PACE-SLOW TO TRUE.
011750
011800 200-EXIT.
011900     EXIT.
011950