000100******************************************************************
000200* DCLGEN TABLE(TELEMETRY.RAW_SAMPLE)                              *
000300*        LIBRARY(TRACKSIDE.PROD.COPYLIB(TELMREC))                *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        QUOTE                                                   *
000700* ... RETIRED 1997 WHEN THE TRACKSIDE DB2 SUBSYSTEM WAS DROPPED, *
000800* KEPT AS A FLAT QSAM LAYOUT COPYBOOK -- SEE CHANGE LOG BELOW    *
000900******************************************************************
001000*    MAINTENANCE:                                                *
001100*    03/02/89  RTH  ORIGINAL LAYOUT FOR VBOX RAW SAMPLE FEED     030289RTH
001200*    07/19/90  RTH  ADDED STEERING-ANGLE, ACCX-G, ACCY-G FOR     071990RTH
001220*                   THE NEW G-ANALYSIS TASK ORDER                071990RTH
001400*    11/30/94  DKW  ADDED TELM-CLEAN-REC FOR THE LAPLOAD/        113094DKW
001420*                   LAPENGIN HANDOFF FILE, SEE LAPLOAD           113094DKW
001440*                   600-WRITE-CLEAN                              113094DKW
001600*    02/21/97  MM   ADDED GPS-LAT-MISS-SW / GPS-LONG-MISS-SW SO  022197MM
001620*                   THE Z-SCORE FILTER RESULT SURVIVES THE       022197MM
001640*                   HANDOFF TO LAPENGIN AND LAPSTORY              022197MM
001900*    01/04/99  JS   Y2K REVIEW -- TIME-SECONDS IS ELAPSED, NOT   010499JS
001920*                   A CALENDAR DATE, NO CENTURY WINDOW NEEDED    010499JS
002100******************************************************************
002200* RAW VBOX SAMPLE, ONE PER TELEMETRY-INPUT RECORD, 100 BYTES      *
002300******************************************************************
002400 01  TELM-INPUT-REC.
002500     05  TI-VEHICLE-ID           PIC X(20).
002600     05  TI-LAP-NUMBER           PIC 9(05).
002700     05  TI-TIME-SECONDS         PIC 9(07)V999.
002800     05  TI-LAP-DISTANCE         PIC 9(05)V9.
002900     05  TI-SPEED-KPH            PIC 9(03)V9.
003000     05  TI-THROTTLE-PCT         PIC 9(03)V9.
003100     05  TI-BRAKE-FRONT          PIC 9(03)V9.
003200     05  TI-BRAKE-REAR           PIC 9(03)V9.
003300     05  TI-STEERING-ANGLE       PIC S9(03)V9.
003400     05  TI-ACCX-G               PIC S9V99.
003500     05  TI-ACCY-G               PIC S9V99.
003600     05  TI-GPS-LAT-MIN          PIC S9(04)V9(04).
003700     05  TI-GPS-LONG-MIN         PIC S9(04)V9(04).
003800     05  FILLER                  PIC X(17).
003900******************************************************************
004000* TELEMETRY-CLEAN, THE LAPLOAD HAND-OFF FILE.  CARRIES A REDEFINED*
004100* DETAIL/TRAILER LAYOUT THE SAME WAY WS-TRAILER-REC DOES ON THE   *
004200* OLD DAILY-TREATMENT CHAIN -- THE LAST RECORD ON THE FILE IS THE*
004300* SESSION-SUMMARY TRAILER SO LAPENGIN AND LAPSTORY DO NOT NEED A  *
004400* SEPARATE PARM FILE TO LEARN THE SESSION TOTALS.                *
004500******************************************************************
004600 01  TELM-CLEAN-REC.
004700     05  TC-RECORD-TYPE          PIC X(01).
004800         88  TC-DETAIL-REC           VALUE "D".
004900         88  TC-TRAILER-REC          VALUE "T".
005000     05  TC-DETAIL-DATA.
005100         10  TC-VEHICLE-ID           PIC X(20).
005200         10  TC-LAP-NUMBER           PIC 9(05).
005300         10  TC-TIME-SECONDS         PIC 9(07)V999.
005400         10  TC-LAP-DISTANCE         PIC 9(05)V9.
005500         10  TC-SPEED-KPH            PIC 9(03)V9.
005600         10  TC-THROTTLE-PCT         PIC 9(03)V9.
005700         10  TC-BRAKE-FRONT          PIC 9(03)V9.
005800         10  TC-BRAKE-REAR           PIC 9(03)V9.
005900         10  TC-STEERING-ANGLE       PIC S9(03)V9.
006000         10  TC-ACCX-G               PIC S9V99.
006100         10  TC-ACCY-G               PIC S9V99.
006200         10  TC-GPS-LAT-MIN          PIC S9(04)V9(04).
006300         10  TC-GPS-LONG-MIN         PIC S9(04)V9(04).
006400         10  TC-GPS-LAT-MISS-SW      PIC X(01).
006500             88  TC-GPS-LAT-MISSING      VALUE "Y".
006600         10  TC-GPS-LONG-MISS-SW     PIC X(01).
006700             88  TC-GPS-LONG-MISSING     VALUE "Y".
006800         10  TC-CHASSIS-CODE         PIC X(03).
006900         10  TC-CAR-NUMBER           PIC X(03).
007000         10  TC-DISPLAY-NAME         PIC X(30).
007100         10  FILLER                  PIC X(05).
007200     05  FILLER REDEFINES TC-DETAIL-DATA.
007300         10  TC-TRAILER-RECORD-COUNT PIC 9(07).
007400         10  TC-TRAILER-TOTAL-LAPS   PIC 9(03).
007500         10  TC-TRAILER-UNIQUE-LAPS  PIC 9(03).
007600         10  TC-TRAILER-FIRST-TIME   PIC 9(07)V999.
007700         10  TC-TRAILER-LAST-TIME    PIC 9(07)V999.
007800         10  TC-TRAILER-DURATION     PIC 9(05)V999.
007900         10  TC-TRAILER-MAX-LAP-DIST PIC 9(05)V9.
008000         10  TC-TRAILER-VEHICLE-ID   PIC X(20).
008100         10  TC-TRAILER-DISPLAY-NAME PIC X(30).
008200         10  FILLER                  PIC X(10).
008300