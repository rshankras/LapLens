000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TELMETRC.
000400 AUTHOR. RON HALVORSEN.
000500 INSTALLATION. TRACKSIDE DATA SYSTEMS.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    TELMETRC -- PER-SAMPLE TELEMETRY ENRICHMENT SUBROUTINE       *
001100*    CALLED BY LAPENGIN (ONCE PER SAMPLE ON THE MAIN PASS) AND BY *
001200*    LAPSTORY (ONCE PER SAMPLE ON THE RISK-INDEX RE-READ PASS).   *
001300*    COMPUTES BRAKE INTENSITY / BRAKING ZONE, THROTTLE ZONE, AND  *
001400*    COMBINED G-FORCE FOR ONE VBOX SAMPLE.                        *
001500*    MAINTENANCE:                                                *
001600*    03/14/89  RTH  ORIGINAL ROUTINE, BRAKE INTENSITY ONLY       031489RTH
001700*    08/02/90  RTH  ADDED THROTTLE ZONE CALCULATION FOR THE      080290RTH
001720*                   PARTIAL-THROTTLE STUDY REQUESTED BY ENG.     080290RTH
001900*    11/30/94  DKW  ADDED COMBINED G-FORCE (SQRT OF SUM OF       113094DKW
002000*                   SQUARES) FOR THE NEW G-ANALYSIS TASK ORDER   113094DKW
002100*    02/21/97  MM   HEAVY-BRAKE THRESHOLD RAISED FROM 45 TO 50   021497MM
002120*                   BAR PER ENGINEERING MEMO 97-114              021497MM
002300*    01/04/99  JS   Y2K REVIEW -- NO DATE FIELDS IN THIS         010499JS
002320*                   ROUTINE, NO CHANGE REQUIRED, SIGNED OFF      010499JS
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-390.
002800 OBJECT-COMPUTER. IBM-390.
002900 INPUT-OUTPUT SECTION.
003000
003100 DATA DIVISION.
003200 FILE SECTION.
003300
003400 WORKING-STORAGE SECTION.
003500 01  MISC-FIELDS.
003600     05  WK-SUM-OF-SQUARES       PIC S9(3)V9999 COMP-3.
003700     05  WK-GFORCE-SEED          PIC S9(3)V9999 COMP-3.
003800     05  WK-GFORCE-GUESS         PIC S9(3)V9999 COMP-3.
003810     05  WK-GFORCE-LAST          PIC S9(3)V9999 COMP-3.
003820     05  WK-ITER-CNT             PIC S9(2) COMP.
003830*    THE THREE REDEFINES BELOW ARE THE OLD BYTE-DUMP TRACE THE   021497MM
003840*    MVS ABEND-AID SCRIPT LOOKS FOR ON A SNAP DUMP -- LEAVE      021497MM
003850*    THEM IN EVEN THOUGH WS-DEBUG-SW HAS BEEN OFF SINCE 1997.    021497MM
003860     05  WK-SUM-OF-SQUARES-X REDEFINES WK-SUM-OF-SQUARES
003870                             PIC X(03).
003880     05  WK-GFORCE-GUESS-X   REDEFINES WK-GFORCE-GUESS
003890                             PIC X(03).
003900     05  WK-GFORCE-LAST-X    REDEFINES WK-GFORCE-LAST
003910                             PIC X(03).
003920     05  WS-DEBUG-SW             PIC X(01) VALUE "N".
003930         88  DEBUG-TRACE-ON          VALUE "Y".
004100
004200 LINKAGE SECTION.
004300 01  TELM-ENRICH-REC.
004400     05  ENR-BRAKE-FRONT         PIC 9(03)V9.
004500     05  ENR-BRAKE-REAR          PIC 9(03)V9.
004600     05  ENR-BRAKE-FRONT-PRESENT PIC X(01).
004700         88  BRAKE-FRONT-PRESENT     VALUE "Y".
004800     05  ENR-BRAKE-REAR-PRESENT  PIC X(01).
004900         88  BRAKE-REAR-PRESENT      VALUE "Y".
005000     05  ENR-BRAKE-INTENSITY     PIC 9(03)V99.
005100     05  ENR-BRAKE-ZONE          PIC X(05).
005200         88  BRAKE-ZONE-NONE         VALUE "NONE ".
005300         88  BRAKE-ZONE-LIGHT        VALUE "LIGHT".
005400         88  BRAKE-ZONE-HEAVY        VALUE "HEAVY".
005500     05  ENR-THROTTLE-PCT        PIC 9(03)V9.
005600     05  ENR-THROTTLE-ZONE       PIC X(07).
005700         88  THROTTLE-ZONE-OFF       VALUE "OFF    ".
005800         88  THROTTLE-ZONE-PARTIAL   VALUE "PARTIAL".
005900         88  THROTTLE-ZONE-FULL      VALUE "FULL   ".
006000     05  ENR-ACCX-G              PIC S9V99.
006100     05  ENR-ACCY-G              PIC S9V99.
006200     05  ENR-GFORCE              PIC 9(01)V99.
006300 01  RETURN-CD                   PIC 9(4) COMP.
006400
006500 PROCEDURE DIVISION USING TELM-ENRICH-REC, RETURN-CD.
006600     PERFORM 100-CALC-BRAKE-INTENSITY.
006700     PERFORM 200-CALC-THROTTLE-ZONE.
006800     PERFORM 300-CALC-GFORCE.
006900     MOVE ZERO TO RETURN-CD.
007000     GOBACK.
007100
007200 100-CALC-BRAKE-INTENSITY.
007300*    R3 -- (FRONT + REAR) / 2 WHEN BOTH PRESENT, THE ONE         021497MM
007320*    PRESENT OTHERWISE, ZERO WHEN NEITHER IS PRESENT ON THE      021497MM
007340*    VBOX SAMPLE.                                                021497MM
007500     IF BRAKE-FRONT-PRESENT AND BRAKE-REAR-PRESENT
007600         COMPUTE ENR-BRAKE-INTENSITY ROUNDED =
007700             (ENR-BRAKE-FRONT + ENR-BRAKE-REAR) / 2
007800     ELSE IF BRAKE-FRONT-PRESENT
007900         MOVE ENR-BRAKE-FRONT TO ENR-BRAKE-INTENSITY
008000     ELSE IF BRAKE-REAR-PRESENT
008100         MOVE ENR-BRAKE-REAR TO ENR-BRAKE-INTENSITY
008200     ELSE
008300         MOVE ZERO TO ENR-BRAKE-INTENSITY.
008400
008500*    R4 -- BRAKING ZONE CLASSIFICATION AGAINST THE TWO SHOP      021497MM
008520*    THRESHOLDS, LIGHT AT 10 BAR AND HEAVY AT 50 BAR.             021497MM
008700     IF ENR-BRAKE-INTENSITY > 50.0
008800         SET BRAKE-ZONE-HEAVY TO TRUE
008900     ELSE IF ENR-BRAKE-INTENSITY > 10.0
009000         SET BRAKE-ZONE-LIGHT TO TRUE
009100     ELSE
009200         SET BRAKE-ZONE-NONE TO TRUE.
009300
009400 200-CALC-THROTTLE-ZONE.
009500*    R5 -- THROTTLE ZONE CLASSIFICATION, OFF AT OR BELOW 20      080290RTH
009520*    PCT, FULL ABOVE 90 PCT, PARTIAL IN BETWEEN.                 080290RTH
009700     IF ENR-THROTTLE-PCT > 90.0
009800         SET THROTTLE-ZONE-FULL TO TRUE
009900     ELSE IF ENR-THROTTLE-PCT > 20.0
010000         SET THROTTLE-ZONE-PARTIAL TO TRUE
010100     ELSE
010200         SET THROTTLE-ZONE-OFF TO TRUE.
010300
010400 300-CALC-GFORCE.
010500*    R6 -- COMBINED G-FORCE IS THE MAGNITUDE OF THE LONGITUDINAL 113094DKW
010520*    AND LATERAL ACCELERATION VECTORS. NO SQRT INTRINSIC IS      113094DKW
010540*    CARRIED IN THIS SHOP'S COMPILER SO THE ROOT IS EXTRACTED    113094DKW
010560*    BY FOUR PASSES OF NEWTON'S METHOD, WHICH IS PLENTY FOR A    113094DKW
010580*    SEED-TO-2-DECIMAL RESULT.                                   113094DKW
011000     COMPUTE WK-SUM-OF-SQUARES ROUNDED =
011100         (ENR-ACCX-G * ENR-ACCX-G) + (ENR-ACCY-G * ENR-ACCY-G).
011200     IF WK-SUM-OF-SQUARES = ZERO
011300         MOVE ZERO TO ENR-GFORCE
011400     ELSE
011500         MOVE WK-SUM-OF-SQUARES TO WK-GFORCE-GUESS
011600         PERFORM 310-NEWTON-ITERATE 4 TIMES
011700         MOVE WK-GFORCE-GUESS TO ENR-GFORCE.
011800
011900 310-NEWTON-ITERATE.
012000     MOVE WK-GFORCE-GUESS TO WK-GFORCE-LAST.
012100     COMPUTE WK-GFORCE-GUESS ROUNDED =
012200         (WK-GFORCE-LAST +
012300          (WK-SUM-OF-SQUARES / WK-GFORCE-LAST)) / 2.
012310     IF DEBUG-TRACE-ON
012320         DISPLAY "SUMSQ=" WK-SUM-OF-SQUARES-X
012330                 " GUESS=" WK-GFORCE-GUESS-X
012340                 " LAST=" WK-GFORCE-LAST-X.
